000100 identification division.
000200 program-id. opcion1.
000300 author. claudio-ruz.
000400 installation. clinica horizonte - area de sistemas.
000500 date-written. 18/04/89.
000600 date-compiled.
000700 security. uso interno - departamento de abastecimiento.
000800*-----------------------------------------------------------------
000900*    programa.....: opcion1 (ingreso de insumos a stock)
001000*    descripcion..: registra la recepcion de insumos (compra,
001100*                   devolucion de farmacia central, donacion) y
001200*                   aumenta el stock del insumo en el maestro.
001300*                   graba un movimiento tipo INGRESO en el
001400*                   diario por cada recepcion posteada.
001500*-----------------------------------------------------------------
001600*    historial de cambios
001700*    fecha     auto  pedido   descripcion
001800*    --------  ----  -------  --------------------------------
001900*    18/04/89  cr    ch-0006  version inicial (ingreso de
002000*                             factura de compra contra el
002100*                             maestro de medicamentos).
002200*    02/09/90  cr    ch-0016  se agrega el diario de movimiento,
002300*                             antes solo se actualizaba stock.
002400*    11/01/92  cr    ch-0021  se elimina el alta de laboratorio
002500*                             y factura; el ingreso ahora solo
002600*                             pide codigo de insumo y cantidad.
002700*    09/02/99  jpr   ch-0047  revision ano 2000; ch-mov-fecha
002800*                             pasa a 14 digitos y se toma la
002900*                             hora del sistema, no solo el dia.
003000*    30/01/04  mtz   ch-0062  el ingreso exige usuario
003100*                             autenticado (ver opcion0); se
003200*                             graba ch-mov-usuario-legajo.
003300*-----------------------------------------------------------------
003400 environment division.
003500 configuration section.
003600 special-names.
003700     upsi-0 is ch-sw-modo-prueba.
003800 input-output section.
003900 file-control.
004000     select insumo-mae assign to disk
004100     organization is relative
004200     access mode is dynamic
004300     relative key is ch-ins-relativo-tab
004400     file status is ch-fs-insumo.
004500
004600     select movimiento-jrn assign to disk
004700     organization is sequential
004800     access mode is sequential
004900     file status is ch-fs-movim.
005000
005100 data division.
005200 file section.
005300 fd  insumo-mae
005400     label record is standard
005500     value of file-id "INSUMO.DAT".
005600 copy "INSUMOR.CPY".
005700
005800 fd  movimiento-jrn
005900     label record is standard
006000     value of file-id "MOVIMIEN.DAT".
006100 copy "MOVIMIR.CPY".
006200
006300 working-storage section.
006400 77 ch-fs-insumo             pic xx.
006500 77 ch-fs-movim              pic xx.
006600 77 ch-cant-insumos          pic 9(4) comp value 0.
006700 77 ch-idx-ins               pic 9(4) comp.
006800 77 ch-ultimo-id-mov         pic 9(9) comp value 0.
006900 77 ch-encontrado            pic x(1).
007000    88 ch-si-encontrado      value "S".
007100    88 ch-no-encontrado      value "N".
007200 77 ch-error-escritura       pic x(1).
007300    88 ch-si-error-escritura value "S".
007400    88 ch-no-error-escritura value "N".
007500 01 ch-tabla-insumo.
007600    02 ch-ti-fila occurs 300 times
007700       indexed by ch-ti-idx.
007800       03 ch-ti-codigo        pic x(10).
007900       03 ch-ti-nombre        pic x(40).
008000       03 ch-ti-unidad        pic x(10).
008100       03 ch-ti-stock         pic s9(7) comp-3.
008200       03 ch-ti-stock-min     pic s9(7) comp-3.
008300       03 ch-ti-estado        pic x(9).
008400       03 ch-ti-venc          pic 9(8).
008500       03 ch-ti-venc-pres     pic x(1).
008600       03 ch-ti-relativo      pic 9(4) comp.
008700 01 ch-entrada-pantalla.
008800    02 ch-ep-codigo          pic x(10).
008900    02 ch-ep-cantidad        pic 9(7).
009000    02 ch-ep-otro            pic x(1).
009100       88 ch-ep-si-otro      value "S".
009200       88 ch-ep-no-otro      value "N".
009300 01 ch-fecha-hora-hoy.
009400    02 ch-fh-aaaa            pic 9(4).
009500    02 ch-fh-mm              pic 9(2).
009600    02 ch-fh-dd              pic 9(2).
009700    02 ch-fh-hhmmss          pic 9(6).
009800 01 ch-fecha-hora-num redefines ch-fecha-hora-hoy
009900                              pic 9(14).
010000 77 ch-mensaje               pic x(60).
010100
010200 linkage section.
010300 01 lk-fecha-sistema.
010400    02 lk-s-ano              pic 99.
010500    02 lk-s-mes              pic 99.
010600    02 lk-s-dia              pic 99.
010700 copy "SESIONWK.CPY" replacing ==ch-sesion-usuario== by
010800                               ==lk-sesion==.
010900
011000 screen section.
011100 01 ch-pantalla-ingreso
011200     background is blue foreground is white.
011300     02 ch-refresco
011400        blank screen
011500        reverse-video
011600        line 4 col 25 value is "ingreso de insumo a stock".
011700     02 filler line 8 col 1
011800        value is "codigo del insumo:".
011900     02 filler col 40
012000        pic is x(10) using ch-ep-codigo required auto.
012100     02 filler line 10 col 1
012200        value is "cantidad que ingresa:".
012300     02 filler col 40
012400        pic is 9(7) using ch-ep-cantidad required auto.
012500 01 ch-pantalla-resultado.
012600     02 filler line 14 col 1
012700        pic is x(60) using ch-mensaje.
012800 01 ch-pantalla-pregunta.
012900     02 filler line 18 col 1
013000        value is "ingresa otro insumo (s/n)?".
013100     02 filler col 30
013200        pic is x using ch-ep-otro required auto.
013300
013400 procedure division using lk-fecha-sistema lk-sesion.
013500 inicio.
013600     move lk-s-dia  to ch-fh-dd.
013700     move lk-s-mes  to ch-fh-mm.
013800     move lk-s-ano  to ch-fh-aaaa.
013900     if ch-fh-aaaa < 100 then
014000        compute ch-fh-aaaa = 2000 + ch-fh-aaaa
014100     end-if.
014200     accept ch-fh-hhmmss from time.
014300     perform cargar-tabla-insumo.
014400
014500 pantalla-ingreso.
014600     display ch-pantalla-ingreso.
014700     accept  ch-pantalla-ingreso.
014800
014900 validar-ingreso.
015000     if ch-ep-codigo = spaces then
015100        move "codigo de insumo obligatorio" to ch-mensaje
015200        go mostrar-mensaje
015300     end-if.
015400     if ch-ep-cantidad not > 0 then
015500        move "la cantidad debe ser mayor que cero" to ch-mensaje
015600        go mostrar-mensaje
015700     end-if.
015800     if not ch-ses-ok of lk-sesion then
015900        move "no hay un usuario autenticado" to ch-mensaje
016000        go mostrar-mensaje
016100     end-if.
016200     perform buscar-insumo-por-codigo.
016300     if ch-no-encontrado then
016400        move "insumo no encontrado" to ch-mensaje
016500        go mostrar-mensaje
016600     end-if.
016700     go actualizar-stock-ingreso.
016800
016900 actualizar-stock-ingreso.
017000     compute ch-ti-stock (ch-ti-idx) =
017100             ch-ti-stock (ch-ti-idx) + ch-ep-cantidad.
017200     move "N" to ch-error-escritura.
017300     perform rescribir-insumo.
017400     if ch-si-error-escritura then
017500        move "no se pudo actualizar el stock" to ch-mensaje
017600        go mostrar-mensaje
017700     end-if.
017800     perform grabar-movimiento-ingreso.
017900     move "ingreso registrado" to ch-mensaje.
018000     go mostrar-mensaje.
018100
018200 rescribir-insumo.
018300     open i-o insumo-mae.
018400     move ch-ti-relativo (ch-ti-idx) to ch-ins-relativo-tab.
018500     read insumo-mae invalid key
018600        move "S" to ch-error-escritura
018700     end-read.
018800     if ch-no-error-escritura then
018900        move ch-ti-stock (ch-ti-idx) to ch-ins-stock
019000        rewrite ch-reg-insumo invalid key
019100           move "S" to ch-error-escritura
019200        end-rewrite
019300     end-if.
019400     close insumo-mae.
019500
019600 grabar-movimiento-ingreso.
019700     perform buscar-ultimo-id-movimiento.
019800     open extend movimiento-jrn.
019900     add 1 to ch-ultimo-id-mov.
020000     move ch-ultimo-id-mov       to ch-mov-id.
020100     move "INGRESO"              to ch-mov-tipo.
020200     move ch-fh-aaaa             to ch-mov-fec-aaaa.
020300     move ch-fh-mm               to ch-mov-fec-mm.
020400     move ch-fh-dd               to ch-mov-fec-dd.
020500     move ch-fh-hhmmss           to ch-mov-fec-hhmmss.
020600     move ch-ep-cantidad         to ch-mov-cantidad.
020700     move ch-ses-legajo of lk-sesion
020800                                 to ch-mov-usuario-legajo.
020900     move ch-ep-codigo           to ch-mov-insumo-codigo.
021000     move 0                      to ch-mov-servicio-id.
021100     write ch-reg-movimiento.
021200     close movimiento-jrn.
021300
021400 buscar-ultimo-id-movimiento.
021500     move 0 to ch-ultimo-id-mov.
021600     open input movimiento-jrn.
021700 leer-ultimo-movimiento.
021800     read movimiento-jrn next record at end
021900        go cerrar-ultimo-movimiento.
022000     if ch-mov-id > ch-ultimo-id-mov then
022100        move ch-mov-id to ch-ultimo-id-mov
022200     end-if.
022300     go leer-ultimo-movimiento.
022400 cerrar-ultimo-movimiento.
022500     close movimiento-jrn.
022600
022700 buscar-insumo-por-codigo.
022800     move "N" to ch-encontrado.
022900     set ch-ti-idx to 1.
023000     perform revisar-insumo-por-codigo thru
023100             revisar-insumo-por-codigo-exit
023200         varying ch-idx-ins from 1 by 1
023300         until ch-idx-ins > ch-cant-insumos.
023400
023500 revisar-insumo-por-codigo.
023600     if ch-ti-codigo (ch-idx-ins) = ch-ep-codigo then
023700        set ch-ti-idx to ch-idx-ins
023800        move "S" to ch-encontrado
023900     end-if.
024000 revisar-insumo-por-codigo-exit.
024100     exit.
024200
024300 cargar-tabla-insumo.
024400     move 0 to ch-cant-insumos.
024500     open input insumo-mae.
024600 leer-insumo.
024700     read insumo-mae next record at end go cerrar-insumo.
024800     add 1 to ch-cant-insumos.
024900     move ch-ins-codigo      to ch-ti-codigo    (ch-cant-insumos).
025000     move ch-ins-nombre      to ch-ti-nombre     (ch-cant-insumos).
025100     move ch-ins-unidad-medida
025200                             to ch-ti-unidad     (ch-cant-insumos).
025300     move ch-ins-stock       to ch-ti-stock      (ch-cant-insumos).
025400     move ch-ins-stock-minimo
025500                             to ch-ti-stock-min  (ch-cant-insumos).
025600     move ch-ins-estado      to ch-ti-estado     (ch-cant-insumos).
025700     move ch-ins-venc-num    to ch-ti-venc       (ch-cant-insumos).
025800     move ch-ins-venc-presente
025900                             to ch-ti-venc-pres  (ch-cant-insumos).
026000     move ch-ins-relativo-tab
026100                             to ch-ti-relativo   (ch-cant-insumos).
026200     go leer-insumo.
026300 cerrar-insumo.
026400     close insumo-mae.
026500
026600 mostrar-mensaje.
026700     display ch-pantalla-resultado.
026800     go pantalla-pregunta.
026900
027000 pantalla-pregunta.
027100     display ch-pantalla-pregunta.
027200     accept  ch-pantalla-pregunta.
027300     if ch-ep-si-otro then go pantalla-ingreso.
027400     go fin-opcion1.
027500
027600 fin-opcion1.
027700     goback.
