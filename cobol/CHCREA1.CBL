000100 identification division.
000200 program-id. crea-maestros.
000300 author. claudio-ruz.
000400 installation. clinica horizonte - area de sistemas.
000500 date-written. 25/05/89.
000600 date-compiled.
000700 security. uso interno - departamento de abastecimiento.
000800*-----------------------------------------------------------------
000900*    programa.....: crea-maestros
001000*    descripcion..: utilitario de una sola corrida que inicializa
001100*                   en blanco los maestros de insumo y de usuario
001200*                   (organization is relative, deben existir y
001300*                   estar vacios antes de que opcion1..opcion6
001400*                   los abran por primera vez) y que carga en el
001500*                   archivo de servicios la nomina fija de 4
001600*                   servicios del hospital.  se corre una sola
001700*                   vez, al instalar el subsistema en un equipo
001800*                   nuevo; no se vuelve a correr con datos ya
001900*                   cargados, porque open output trunca el
002000*                   archivo existente.
002100*-----------------------------------------------------------------
002200*    historial de cambios
002300*    fecha     auto  pedido   descripcion
002400*    --------  ----  -------  --------------------------------
002500*    25/05/89  cr    ch-0007  version inicial (crea ventas,
002600*                             clientes y movimiento-medicamento
002700*                             para el subsistema de farmacia).
002800*    11/01/92  cr    ch-0023  se elimina el alta de laboratorio;
002900*                             el utilitario pasa a crear solo
003000*                             los maestros de insumo y usuario.
003100*    08/11/93  mtz   ch-0029  se agrega la carga de la nomina
003200*                             fija de servicios (antes se
003300*                             cargaba a mano con un programa
003400*                             aparte que ya no se usa).
003500*    09/02/99  jpr   ch-0048  revision ano 2000; ch-usr-creado-en
003600*                             se deja en blanco (sin usuarios
003700*                             todavia, se cargan via opcion6).
003800*-----------------------------------------------------------------
003900 environment division.
004000 configuration section.
004100 special-names.
004200     upsi-0 is ch-sw-modo-prueba.
004300 input-output section.
004400 file-control.
004500
004600     select insumo-mae assign to disk
004700     organization is relative
004800     access mode is dynamic
004900     relative key is ch-ins-relativo-tab
005000     file status is ch-fs-insumo.
005100
005200     select usuario-mae assign to disk
005300     organization is relative
005400     access mode is dynamic
005500     relative key is ch-usr-relativo-tab
005600     file status is ch-fs-usuario.
005700
005800     select servicio-tab assign to disk
005900     organization is sequential
006000     access mode is sequential
006100     file status is ch-fs-servicio.
006200
006300 data division.
006400 file section.
006500 fd  insumo-mae
006600     label record is standard
006700     value of file-id "INSUMO.DAT".
006800 copy "INSUMOR.CPY".
006900
007000 fd  usuario-mae
007100     label record is standard
007200     value of file-id "USUARIO.DAT".
007300 copy "USUARIR.CPY".
007400
007500 fd  servicio-tab
007600     label record is standard
007700     value of file-id "SERVICIO.DAT".
007800 copy "SERVICR.CPY".
007900
008000 working-storage section.
008100 77 ch-fs-insumo              pic xx.
008200 77 ch-fs-usuario             pic xx.
008300 77 ch-fs-servicio            pic xx.
008400 77 ch-cant-servicios         pic 9(4) comp value 4.
008500 77 ch-idx-srv                pic 9(4) comp.
008600 01 ch-tabla-nomina-servicio.
008700    02 ch-tn-fila occurs 4 times.
008800       03 ch-tn-id            pic 9(4).
008900       03 ch-tn-nombre        pic x(20).
009000 01 ch-tabla-nomina-servicio-r redefines ch-tabla-nomina-servicio.
009100    02 ch-tnr-fila occurs 4 times
009200       pic x(24).
009300 01 ch-mensaje                pic x(60).
009400
009500 procedure division.
009600 inicio.
009700     move 1   to ch-tn-id (1).
009800     move "Guardia"           to ch-tn-nombre (1).
009900     move 2   to ch-tn-id (2).
010000     move "Internacion"       to ch-tn-nombre (2).
010100     move 3   to ch-tn-id (3).
010200     move "Quirofano"         to ch-tn-nombre (3).
010300     move 4   to ch-tn-id (4).
010400     move "Consultorios"      to ch-tn-nombre (4).
010500     perform crear-maestro-insumo.
010600     perform crear-maestro-usuario.
010700     perform crear-tabla-servicio.
010800     display ch-mensaje.
010900     go fin-crea.
011000*-----------------------------------------------------------------
011100*    deja el maestro de insumo vacio y listo para que opcion1
011200*    grabe el primer registro por ingreso (alta de insumo no
011300*    existe todavia como transaccion separada; el insumo nace
011400*    en el primer ingreso registrado en opcion1).
011500*-----------------------------------------------------------------
011600 crear-maestro-insumo.
011700     open output insumo-mae.
011800     if ch-fs-insumo not = "00"
011900        move "error creando INSUMO.DAT, revisar permisos."
012000          to ch-mensaje
012100        close insumo-mae
012200        go fin-crea
012300     end-if.
012400     close insumo-mae.
012500*-----------------------------------------------------------------
012600*    deja el maestro de usuario vacio; el primer legajo (rol
012700*    admin) se carga a mano con opcion6 despues de esta corrida,
012800*    no existe un usuario "de fabrica" en este utilitario.
012900*-----------------------------------------------------------------
013000 crear-maestro-usuario.
013100     open output usuario-mae.
013200     if ch-fs-usuario not = "00"
013300        move "error creando USUARIO.DAT, revisar permisos."
013400          to ch-mensaje
013500        close usuario-mae
013600        go fin-crea
013700     end-if.
013800     close usuario-mae.
013900*-----------------------------------------------------------------
014000*    graba la nomina fija de 4 servicios; opcion2/opcion5 la
014100*    leen completa a una tabla en memoria al arrancar, no se
014200*    agregan ni se borran filas despues de esta carga inicial.
014300*-----------------------------------------------------------------
014400 crear-tabla-servicio.
014500     open output servicio-tab.
014600     if ch-fs-servicio not = "00"
014700        move "error creando SERVICIO.DAT, revisar permisos."
014800          to ch-mensaje
014900        close servicio-tab
015000        go fin-crea
015100     end-if.
015200     perform grabar-servicio thru grabar-servicio-exit
015300         varying ch-idx-srv from 1 by 1
015400         until ch-idx-srv > ch-cant-servicios.
015500     close servicio-tab.
015600     move "maestros creados; nomina de servicios cargada."
015700       to ch-mensaje.
015800 grabar-servicio.
015900     move ch-tn-id (ch-idx-srv)     to ch-srv-id.
016000     move ch-tn-nombre (ch-idx-srv) to ch-srv-nombre.
016100     write ch-reg-servicio.
016200 grabar-servicio-exit.
016300     exit.
016400 fin-crea.
016500     stop run.
