000100******************************************************************
000200*    copia........: usuarir.cpy
000300*    sistema......: control de stock de insumos - clinica
000400*                    horizonte
000500*    descripcion..: layout del maestro de usuarios (personal
000600*                    autorizado a operar el subsistema de stock).
000700*                    clave primaria ch-usr-legajo.
000800*    autor........: c.ruz
000900*    fecha escrito: 25/05/89
001000*------------------------------------------------------------------
001100*    historial de cambios
001200*    fecha     auto  pedido   descripcion
001300*    --------  ----  -------  --------------------------------
001400*    25/05/89  cr    ch-0002  version inicial, maestro usuario.
001500*    30/10/91  cr    ch-0022  se agrega ch-usr-rol (admin/aux).
001600*    19/03/95  mtz   ch-0036  baja logica via ch-usr-activo, no
001700*                             se borra el registro fisico.
001800*    14/02/99  jpr   ch-0042  revision ano 2000 de
001900*                             ch-usr-creado-en (timestamp de
002000*                             14 digitos, evita el y2k del
002100*                             formato de 2 digitos antiguo).
002200*    22/07/02  jpr   ch-0055  se agrega vista redefinida de la
002300*                             fecha de creacion para impresion.
002400******************************************************************
002500 01  ch-reg-usuario.
002600     02 ch-usr-legajo           pic 9(6).
002700     02 ch-usr-password         pic x(20).
002800     02 ch-usr-nombre           pic x(20).
002900     02 ch-usr-apellido         pic x(20).
003000     02 ch-usr-rol              pic x(08).
003100        88 ch-usr-es-admin      value "ADMIN".
003200        88 ch-usr-es-auxiliar   value "AUXILIAR".
003300     02 ch-usr-activo           pic x(01) value "Y".
003400        88 ch-usr-esta-activo   value "Y".
003500        88 ch-usr-esta-baja     value "N".
003600     02 ch-usr-creado-en.
003700        03 ch-usr-creado-aaaa   pic 9(4).
003800        03 ch-usr-creado-mm     pic 9(2).
003900        03 ch-usr-creado-dd     pic 9(2).
004000        03 ch-usr-creado-hhmmss pic 9(6).
004100     02 ch-usr-creado-num redefines ch-usr-creado-en
004200                                 pic 9(14).
004300     02 ch-usr-relativo-tab     pic 9(4) comp.
004400     02 filler                  pic x(10).
