000100******************************************************************
000200*    copia........: fechawk.cpy
000300*    sistema......: control de stock de insumos - clinica
000400*                    horizonte
000500*    descripcion..: area de trabajo de fecha/hora del sistema,
000600*                    usada por todos los programas opcion-n.
000700*                    antes cada programa repetia esta area a
000800*                    mano; desde ch-0044 se copia de aqui.
000900*    autor........: c.ruz
001000*    fecha escrito: 18/04/89
001100*------------------------------------------------------------------
001200*    historial de cambios
001300*    fecha     auto  pedido   descripcion
001400*    --------  ----  -------  --------------------------------
001500*    18/04/89  cr    ch-0005  version inicial (inline en cada
001600*                             programa, no era copia todavia).
001700*    09/02/99  jpr   ch-0044  se extrae a copia comun y se
001800*                             amplia el ano a 4 digitos.
001900******************************************************************
002000 01  ch-fecha-programa.
002100     02 ch-fp-dia                pic 99.
002200     02 filler                   pic x value "/".
002300     02 ch-fp-mes                pic 99.
002400     02 filler                   pic x value "/".
002500     02 ch-fp-ano                pic 9(4).
002600 01  ch-fecha-hoy-num             pic 9(8) comp.
002700 01  ch-fecha-hoy-aaaammdd.
002800     02 ch-fh-ano                 pic 9(4).
002900     02 ch-fh-mes                 pic 99.
003000     02 ch-fh-dia                 pic 99.
