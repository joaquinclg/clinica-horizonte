000100******************************************************************
000200*    copia........: movimir.cpy
000300*    sistema......: control de stock de insumos - clinica
000400*                    horizonte
000500*    descripcion..: layout del diario de movimientos de stock
000600*                    (ingresos y egresos).  archivo secuencial,
000700*                    solo agrega, nunca se reescribe ni se
000800*                    borra un registro ya grabado.
000900*    autor........: c.ruz
001000*    fecha escrito: 02/06/89
001100*------------------------------------------------------------------
001200*    historial de cambios
001300*    fecha     auto  pedido   descripcion
001400*    --------  ----  -------  --------------------------------
001500*    02/06/89  cr    ch-0004  version inicial, diario movimiento.
001600*    02/09/90  cr    ch-0015  se agrega ch-mov-servicio-id para
001700*                             los egresos a un servicio.
001800*    19/03/95  mtz   ch-0037  ch-mov-servicio-id queda en cero
001900*                             para los ingresos (no aplica).
002000*    09/02/99  jpr   ch-0043  revision ano 2000; ch-mov-fecha
002100*                             pasa de 6 a 14 digitos
002200*                             (aaaammddhhmmss).
002300******************************************************************
002400 01  ch-reg-movimiento.
002500     02 ch-mov-id                pic 9(9).
002600     02 ch-mov-tipo               pic x(07).
002700        88 ch-mov-es-ingreso      value "INGRESO".
002800        88 ch-mov-es-egreso       value "EGRESO".
002900     02 ch-mov-fecha.
003000        03 ch-mov-fec-aaaa        pic 9(4).
003100        03 ch-mov-fec-mm          pic 9(2).
003200        03 ch-mov-fec-dd          pic 9(2).
003300        03 ch-mov-fec-hhmmss      pic 9(6).
003400     02 ch-mov-fecha-num redefines ch-mov-fecha
003500                                   pic 9(14).
003600     02 ch-mov-fec-aaaammdd redefines ch-mov-fecha.
003700        03 ch-mov-fec-aaaammdd-n  pic 9(8).
003800        03 filler                 pic 9(6).
003900     02 ch-mov-cantidad           pic s9(7) comp-3.
004000     02 ch-mov-usuario-legajo     pic 9(6).
004100     02 ch-mov-insumo-codigo      pic x(10).
004200     02 ch-mov-servicio-id        pic 9(4).
004300     02 filler                    pic x(10).
