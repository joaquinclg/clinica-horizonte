000100******************************************************************
000200*    copia........: sesionwk.cpy
000300*    sistema......: control de stock de insumos - clinica
000400*                    horizonte
000500*    descripcion..: area de parametros de sesion, pasada por
000600*                    el menu principal a cada programa opcion-n
000700*                    via linkage, con el usuario autenticado.
000800*    autor........: jpr
000900*    fecha escrito: 09/02/99
001000*------------------------------------------------------------------
001100*    historial de cambios
001200*    fecha     auto  pedido   descripcion
001300*    --------  ----  -------  --------------------------------
001400*    09/02/99  jpr   ch-0045  version inicial; antes no existia
001500*                             control de usuario, se crea junto
001600*                             con el modulo de autenticacion.
001700*    14/08/01  jpr   ch-0053  se agrega ch-ses-intentos para
001800*                             exponer el contador de bloqueo al
001900*                             menu principal.
002000******************************************************************
002100 01  ch-sesion-usuario.
002200     02 ch-ses-legajo            pic 9(6).
002300     02 ch-ses-nombre            pic x(20).
002400     02 ch-ses-apellido          pic x(20).
002500     02 ch-ses-rol               pic x(08).
002600        88 ch-ses-es-admin       value "ADMIN".
002700        88 ch-ses-es-auxiliar    value "AUXILIAR".
002800     02 ch-ses-autenticado       pic x(01) value "N".
002900        88 ch-ses-ok             value "Y".
003000        88 ch-ses-no-ok          value "N".
003100     02 ch-ses-intentos          pic 9(1) comp.
003200     02 filler                   pic x(08).
