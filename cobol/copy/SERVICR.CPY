000100******************************************************************
000200*    copia........: servicr.cpy
000300*    sistema......: control de stock de insumos - clinica
000400*                    horizonte
000500*    descripcion..: layout de la tabla de servicios del
000600*                    hospital (destino de los egresos de
000700*                    insumos).  tabla fija de 4 filas, cargada
000800*                    en memoria al inicio de cada programa.
000900*    autor........: c.ruz
001000*    fecha escrito: 25/05/89
001100*------------------------------------------------------------------
001200*    historial de cambios
001300*    fecha     auto  pedido   descripcion
001400*    --------  ----  -------  --------------------------------
001500*    25/05/89  cr    ch-0003  version inicial, tabla servicio.
001600*    08/11/93  mtz   ch-0028  se fija la nomina de 4 servicios
001700*                             (guardia/internacion/quirofano/
001800*                             consultorios); antes admitia alta
001900*                             libre y generaba duplicados.
002000******************************************************************
002100 01  ch-reg-servicio.
002200     02 ch-srv-id                pic 9(4).
002300     02 ch-srv-nombre             pic x(20).
002400     02 filler                    pic x(06).
