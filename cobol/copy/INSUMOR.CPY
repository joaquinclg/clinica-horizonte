000100******************************************************************
000200*    copia........: insumor.cpy
000300*    sistema......: control de stock de insumos - clinica
000400*                    horizonte
000500*    descripcion..: layout del maestro de insumos (medicamentos,
000600*                    material descartable, insumos de uso
000700*                    clinico).  un registro por insumo, clave
000800*                    primaria ch-ins-codigo.
000900*    autor........: c.ruz
001000*    fecha escrito: 18/04/89
001100*------------------------------------------------------------------
001200*    historial de cambios
001300*    fecha     auto  pedido   descripcion
001400*    --------  ----  -------  --------------------------------
001500*    18/04/89  cr    ch-0001  version inicial, maestro insumo.
001600*    02/09/90  cr    ch-0014  se agrega ch-ins-stock-minimo para
001700*                             el control de stock critico.
001800*    11/01/92  cr    ch-0020  se agrega ch-ins-vencimiento.
001900*    27/06/94  mtz   ch-0033  se agregan los 88 de ch-ins-estado.
002000*    09/02/99  jpr   ch-0041  revision ano 2000 de las fechas;
002100*                             se agrega la vista redefinida
002200*                             ch-ins-venc-aaaammdd.
002300*    14/08/01  jpr   ch-0052  se deja filler de reserva para
002400*                             futuros campos de laboratorio.
002500******************************************************************
002600 01  ch-reg-insumo.
002700     02 ch-ins-codigo           pic x(10).
002800     02 ch-ins-nombre           pic x(40).
002900     02 ch-ins-unidad-medida    pic x(10).
003000     02 ch-ins-stock            pic s9(7) comp-3.
003100     02 ch-ins-stock-minimo     pic s9(7) comp-3.
003200     02 ch-ins-estado           pic x(09).
003300        88 ch-ins-activo        value "ACTIVO".
003400        88 ch-ins-inactivo      value "INACTIVO".
003500     02 ch-ins-vencimiento.
003600        03 ch-ins-venc-aaaa     pic 9(4).
003700        03 ch-ins-venc-mm       pic 9(2).
003800        03 ch-ins-venc-dd       pic 9(2).
003900     02 ch-ins-venc-num redefines ch-ins-vencimiento
004000                                 pic 9(8).
004100     02 ch-ins-venc-presente    pic x(01).
004200        88 ch-ins-tiene-venc    value "S".
004300        88 ch-ins-sin-venc      value "N".
004400     02 ch-ins-relativo-tab     pic 9(4) comp.
004500     02 filler                  pic x(15).
