000100 identification division.
000200 program-id. programa-principal.
000300 author. claudio-ruz.
000400 installation. clinica horizonte - area de sistemas.
000500 date-written. 18/04/89.
000600 date-compiled.
000700 security. uso interno - departamento de abastecimiento.
000800*-----------------------------------------------------------------
000900*    programa.....: programa-principal
001000*    descripcion..: menu principal del subsistema de control de
001100*                   stock de insumos.  exige que el operador se
001200*                   autentique (legajo + clave) contra opcion0
001300*                   antes de mostrar el menu de opciones; de ahi
001400*                   en adelante cada opcion es un programa aparte,
001500*                   al que se le pasa la fecha del sistema y los
001600*                   datos de la sesion autenticada.
001700*-----------------------------------------------------------------
001800*    historial de cambios
001900*    fecha     auto  pedido   descripcion
002000*    --------  ----  -------  --------------------------------
002100*    18/04/89  cr    ch-0009  version inicial (menu de compra,
002200*                             venta y consultas de farmacia).
002300*    02/09/90  cr    ch-0017  se agrega la opcion de consulta de
002400*                             stock de medicamentos.
002500*    09/02/99  jpr   ch-0050  revision ano 2000 de fecha-programa;
002600*                             se agrega el inicio de sesion contra
002700*                             opcion0 antes de entrar al menu, el
002800*                             subsistema ya no es de libre acceso.
002900*    30/01/04  mtz   ch-0064  se agrega la opcion de gestion de
003000*                             usuarios (ch-0062/ch-0063) y la de
003100*                             desbloqueo de legajo, ambas
003200*                             restringidas al rol administrador.
003300*-----------------------------------------------------------------
003400 environment division.
003500 configuration section.
003600 special-names.
003700     upsi-0 is ch-sw-modo-prueba.
003800 data division.
003900 working-storage section.
004000 01 ch-opcion               pic x.
004100    88 ch-op-ingreso        value "1".
004200    88 ch-op-egreso         value "2".
004300    88 ch-op-stock-critico  value "3".
004400    88 ch-op-vencimiento    value "4".
004500    88 ch-op-informe-mov    value "5".
004600    88 ch-op-gestion-usr    value "6".
004700    88 ch-op-desbloqueo     value "7".
004800    88 ch-op-salir          value "8".
004900 01 ch-fecha-sys.
005000    02 ch-s-ano             pic 99.
005100    02 ch-s-mes             pic 99.
005200    02 ch-s-dia             pic 99.
005300 01 ch-fecha-sys-num redefines ch-fecha-sys
005400                             pic 9(6).
005500 copy "FECHAWK.CPY".
005600 01 ch-modo-operacion       pic x(1).
005700 01 ch-legajo-entrada       pic 9(6).
005800 01 ch-legajo-display       pic 9(6).
005900 01 ch-legajo-edit redefines ch-legajo-display
006000                             pic z(5)9.
006100 01 ch-clave-entrada        pic x(20).
006200 01 ch-clave-mascara redefines ch-clave-entrada.
006300    02 ch-cm-primer         pic x(1).
006400    02 ch-cm-resto          pic x(19).
006500 01 ch-resultado-bloqueo    pic x(1).
006600 77 ch-intentos-sesion      pic 9(2) comp value 0.
006700 77 linea-subrayado         pic x(80) value all "*".
006800 copy "SESIONWK.CPY".
006900
007000 screen section.
007100 01 ch-pantalla-login
007200     background is blue foreground is white.
007300     02 ch-refresco-login
007400        blank screen
007500        reverse-video
007600        line 5 col 28 value is " CLINICA HORIZONTE - STOCK DE INSUMOS ".
007700     02 filler line 7 col 60
007800        foreground is white
007900        value is "fecha:".
008000     02 filler col 68
008100        pic is x(8) using ch-fecha-programa.
008200     02 filler line 11 col 1
008300        pic is x(80) using linea-subrayado.
008400     02 filler line 13 col 1
008500        foreground is yellow
008600        value "INGRESO AL SISTEMA".
008700     02 filler line 15 col 1
008800        value is "legajo :".
008900     02 filler col 20
009000        pic is 9(6) using ch-legajo-entrada required auto.
009100     02 filler line 17 col 1
009200        value is "clave  :".
009300     02 filler col 20
009400        pic is x(20) using ch-clave-entrada required auto.
009500     02 filler line 19 col 1
009600        pic is x(80) using linea-subrayado.
009700 01 ch-pantalla-login-error
009800     background is blue foreground is white.
009900     02 filler line 21 col 1 foreground is red
010000        pic is x(40) using ch-ses-rol of ch-sesion-usuario.
010100 01 ch-pantalla-menu
010200     background is blue foreground is green.
010300     02 ch-refresco-menu
010400        blank screen
010500        reverse-video
010600        line 2 col 30 value is " MENU DE OPCIONES ".
010700     02 filler line 3 col 60
010800        foreground is white
010900        value is "fecha:".
011000     02 filler col 68
011100        pic is x(8) using ch-fecha-programa.
011200     02 filler line 3 col 1
011300        foreground is white
011400        value is "usuario:".
011500     02 filler col 10
011600        pic is x(20) using ch-ses-nombre of ch-sesion-usuario.
011700     02 filer line 5 col 1
011800        pic is x(80) using linea-subrayado.
011900     02 filler line 7 col 1
012000        foreground is yellow
012100        value "ENTRADA DE DATOS".
012200     02 opcion-1 line 9 col 1 foreground is red
012300        value is "opcion 1:".
012400     02 filler col 30
012500        value is "INGRESO DE INSUMOS A STOCK".
012600     02 opcion-2 line 11 col 1 foreground is red
012700        value is "opcion 2:".
012800     02 filler col 30
012900        value is "EGRESO DE INSUMOS A UN SERVICIO".
013000     02 filler line 13 col 1
013100        pic is x(80) using linea-subrayado.
013200     02 filler line 15 col 1
013300        foreground is white
013400        value "SECCION CONSULTAS".
013500     02 opcion-3 line 17 col 1 foreground is red
013600        value is "opcion 3:".
013700     02 filler col 30
013800        value is "INSUMOS EN STOCK CRITICO".
013900     02 opcion-4 line 19 col 1 foreground is red
014000        value is "opcion 4:".
014100     02 filler col 30
014200        value is "INSUMOS PROXIMOS A VENCER".
014300     02 opcion-5 line 21 col 1 foreground is red
014400        value is "opcion 5:".
014500     02 filler col 30
014600        value is "INFORME DE MOVIMIENTOS POR PERIODO".
014700     02 filler line 23 col 1
014800        pic is x(80) using linea-subrayado.
014900     02 filler line 25 col 1
015000        foreground is white
015100        value "SECCION ADMINISTRADOR"
015200        highlight.
015300     02 opcion-6 line 27 col 1 foreground is red
015400        value is "opcion 6:".
015500     02 filler col 30
015600        value is "GESTION DE USUARIOS (alta/baja/listado)".
015700     02 opcion-7 line 29 col 1 foreground is red
015800        value is "opcion 7:".
015900     02 filler col 30
016000        value is "DESBLOQUEO DE LEGAJO".
016100     02 filler line 31 col 1
016200        pic is x(80) using linea-subrayado.
016300     02 filler line 33 col 1
016400        foreground is white
016500        value "SALIDA".
016600     02 opcion-8 line 35 col 1 foreground is red
016700        value is "opcion 8:".
016800     02 filler col 30
016900        value is "fin del programa".
017000     02 filler line 37 col 1
017100        pic is x(80) using linea-subrayado.
017200     02 filler line 39 col 1 foreground is white
017300        value is "ingrese opcion :".
017400     02 filler col 30
017500        pic is x using ch-opcion required auto.
017600 01 ch-pantalla-desbloqueo
017700     background is blue foreground is white.
017800     02 filler line 4 col 25
017900        value is "desbloqueo de legajo".
018000     02 filler line 8 col 1
018100        value is "legajo a desbloquear:".
018200     02 filler col 30
018300        pic is 9(6) using ch-legajo-entrada required auto.
018400 01 ch-pantalla-msg-menu.
018500     02 filler line 41 col 1
018600        pic is x(60) using ch-ses-rol of ch-sesion-usuario.
018700
018800 procedure division.
018900 inicio.
019000     accept ch-fecha-sys from date.
019100     move ch-s-dia to ch-fp-dia.
019200     move ch-s-mes to ch-fp-mes.
019300     move ch-s-ano to ch-fp-ano.
019400     if ch-fp-ano < 100 then
019500        compute ch-fp-ano = 2000 + ch-fp-ano
019600     end-if.
019700     perform inicio-sesion thru inicio-sesion-exit
019800         until ch-ses-ok of ch-sesion-usuario.
019900     go menu-principal.
020000*-----------------------------------------------------------------
020100*    pide legajo y clave y valida contra opcion0; un legajo en
020200*    cero permite salir del subsistema sin haber iniciado sesion.
020300*-----------------------------------------------------------------
020400 inicio-sesion.
020500     add 1 to ch-intentos-sesion.
020600     move 0 to ch-legajo-entrada.
020700     move spaces to ch-clave-entrada.
020800     display ch-pantalla-login.
020900     accept  ch-pantalla-login.
021000     if ch-legajo-entrada = 0 then
021100        display "fin del programa, no se inicio sesion."
021200        stop run
021300     end-if.
021400     move "L" to ch-modo-operacion.
021500     call "opcion0" using ch-modo-operacion
021600                          ch-legajo-entrada
021700                          ch-clave-entrada
021800                          ch-sesion-usuario
021900                          ch-resultado-bloqueo.
022000     if not ch-ses-ok of ch-sesion-usuario then
022100        display ch-pantalla-login-error
022200     else
022300        move ch-legajo-entrada to ch-legajo-display
022400        display "sesion iniciada, legajo " ch-legajo-edit
022500                " intento " ch-intentos-sesion
022600                " fecha " ch-fecha-sys-num upon console
022700     end-if.
022800 inicio-sesion-exit.
022900     exit.
023000 menu-principal.
023100     display ch-pantalla-menu.
023200     accept  ch-pantalla-menu.
023300 opciones.
023400     if ch-opcion not numeric then go menu-principal.
023500     if ch-opcion < "1" or ch-opcion > "8" then go menu-principal.
023600     if ch-op-ingreso then
023700        call "opcion1" using ch-fecha-sys ch-sesion-usuario
023800        go menu-principal
023900     end-if.
024000     if ch-op-egreso then
024100        call "opcion2" using ch-fecha-sys ch-sesion-usuario
024200        go menu-principal
024300     end-if.
024400     if ch-op-stock-critico then
024500        call "opcion3" using ch-fecha-sys ch-sesion-usuario
024600        go menu-principal
024700     end-if.
024800     if ch-op-vencimiento then
024900        call "opcion4" using ch-fecha-sys ch-sesion-usuario
025000        go menu-principal
025100     end-if.
025200     if ch-op-informe-mov then
025300        call "opcion5" using ch-fecha-sys ch-sesion-usuario
025400        go menu-principal
025500     end-if.
025600     if ch-op-gestion-usr then
025700        call "opcion6" using ch-fecha-sys ch-sesion-usuario
025800        go menu-principal
025900     end-if.
026000     if ch-op-desbloqueo then go pantalla-desbloqueo.
026100     if ch-op-salir then go fin.
026200     go menu-principal.
026300*-----------------------------------------------------------------
026400*    desbloqueo de legajo (rol admin); llama opcion0 en modo "D",
026500*    el mismo programa que valida el login, para no duplicar la
026600*    tabla de intentos fallidos en dos lugares distintos.
026700*-----------------------------------------------------------------
026800 pantalla-desbloqueo.
026900     if not ch-ses-es-admin of ch-sesion-usuario then
027000        move "acceso restringido al rol administrador"
027100          to ch-ses-rol of ch-sesion-usuario
027200        display ch-pantalla-msg-menu
027300        go menu-principal
027400     end-if.
027500     move 0 to ch-legajo-entrada.
027600     display ch-pantalla-desbloqueo.
027700     accept  ch-pantalla-desbloqueo.
027800     if ch-legajo-entrada not > 0 then go menu-principal.
027900     move "D" to ch-modo-operacion.
028000     move spaces to ch-clave-entrada.
028100     call "opcion0" using ch-modo-operacion
028200                          ch-legajo-entrada
028300                          ch-clave-entrada
028400                          ch-sesion-usuario
028500                          ch-resultado-bloqueo.
028600     move ch-legajo-entrada to ch-legajo-display.
028700     display "legajo " ch-legajo-edit " desbloqueado." upon console.
028800     go menu-principal.
028900 fin.
029000     display "fecha de cierre: " ch-fecha-programa upon console.
029100     stop run.
