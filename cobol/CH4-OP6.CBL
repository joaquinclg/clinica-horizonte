000100 identification division.
000200 program-id. opcion6.
000300 author. j-perez.
000400 installation. clinica horizonte - area de sistemas.
000500 date-written. 09/02/99.
000600 date-compiled.
000700 security. uso interno - departamento de abastecimiento.
000800*-----------------------------------------------------------------
000900*    programa.....: opcion6 (administracion de usuarios)
001000*    descripcion..: alta, edicion y baja logica de usuarios del
001100*                   subsistema de stock, y listado de los usuarios
001200*                   activos.  solo puede entrar a este modulo un
001300*                   usuario cuya sesion tenga rol admin; la baja es
001400*                   siempre logica, el registro fisico del maestro
001500*                   de usuarios nunca se borra.
001600*-----------------------------------------------------------------
001700*    historial de cambios
001800*    fecha     auto  pedido   descripcion
001900*    --------  ----  -------  --------------------------------
002000*    09/02/99  jpr   ch-0048  version inicial (alta, baja logica y
002100*                             listado de usuarios activos); antes
002200*                             el maestro se cargaba solo a mano con
002300*                             el utilitario chcrea1.
002400*    03/05/99  jpr   ch-0049  se agrega la edicion de datos del
002500*                             usuario (clave, nombre, apellido, rol).
002600*    14/08/01  jpr   ch-0054  se restringe el ingreso a esta opcion
002700*                             a usuarios con rol admin, segun pedido
002800*                             de auditoria interna.
002900*    22/07/02  jpr   ch-0057  el listado de activos se recorre con
003000*                             una tabla en memoria y las mismas
003100*                             teclas de avance/retroceso que las
003200*                             otras consultas del sistema (antes era
003300*                             un listado impreso de una sola pasada).
003400*    30/01/04  mtz   ch-0063  el alta valida que la clave tenga al
003500*                             menos 6 caracteres y rechaza legajo
003600*                             duplicado contra el maestro.
003700*-----------------------------------------------------------------
003800 environment division.
003900 configuration section.
004000 special-names.
004100     upsi-0 is ch-sw-modo-prueba.
004200 input-output section.
004300 file-control.
004400     select usuario-mae assign to disk
004500     organization is relative
004600     access mode is dynamic
004700     relative key is ch-usr-relativo-tab
004800     file status is ch-fs-usuario.
004900
005000 data division.
005100 file section.
005200 fd  usuario-mae
005300     label record is standard
005400     value of file-id "USUARIO.DAT".
005500 copy "USUARIR.CPY".
005600
005700 working-storage section.
005800 77 ch-fs-usuario             pic xx.
005900 77 ch-cant-usuarios          pic 9(4) comp value 0.
006000 77 ch-cant-activos           pic 9(4) comp value 0.
006100 77 ch-idx-usr                pic 9(4) comp.
006200 77 ch-idx-hallado            pic 9(4) comp.
006300 77 ch-idx-act                pic 9(4) comp.
006400 77 ch-idx-libre              pic 9(4) comp.
006500 77 ch-encontrado             pic x(1).
006600    88 ch-si-encontrado       value "S".
006700    88 ch-no-encontrado       value "N".
006800 77 ch-error-escritura        pic x(1).
006900    88 ch-si-error-escritura  value "S".
007000    88 ch-no-error-escritura  value "N".
007100 77 ch-operacion              pic x(1).
007200    88 ch-op-es-editar        value "E".
007300    88 ch-op-es-baja          value "B".
007400 77 ch-opcion-menu            pic 9(1).
007500    88 ch-om-alta             value 1.
007600    88 ch-om-editar           value 2.
007700    88 ch-om-baja             value 3.
007800    88 ch-om-listar           value 4.
007900    88 ch-om-salir            value 5.
008000 77 ch-opcion                 pic x.
008100    88 ch-op-anterior         value "1".
008200    88 ch-op-siguiente        value "2".
008300    88 ch-op-volver           value "3".
008400 01 ch-tabla-usuario.
008500    02 ch-tu-fila occurs 100 times
008600       indexed by ch-tu-idx.
008700       03 ch-tu-legajo        pic 9(6).
008800       03 ch-tu-password      pic x(20).
008900       03 ch-tu-nombre        pic x(20).
009000       03 ch-tu-apellido      pic x(20).
009100       03 ch-tu-rol           pic x(8).
009200       03 ch-tu-activo        pic x(1).
009300       03 ch-tu-relativo      pic 9(4) comp.
009400       03 filler              pic x(05).
009500 01 ch-tabla-activos.
009600    02 ch-ta-fila occurs 100 times
009700       indexed by ch-ta-idx.
009800       03 ch-ta-legajo        pic 9(6).
009900       03 ch-ta-nombre        pic x(20).
010000       03 ch-ta-apellido      pic x(20).
010100       03 ch-ta-rol           pic x(8).
010200       03 filler              pic x(06).
010300 01 ch-entrada-alta.
010400    02 ch-ea-legajo           pic 9(6).
010500    02 ch-ea-password         pic x(20).
010600    02 ch-ea-nombre           pic x(20).
010700    02 ch-ea-apellido         pic x(20).
010800    02 ch-ea-rol              pic x(8).
010900    02 filler                 pic x(06).
011000 01 ch-entrada-legajo redefines ch-entrada-alta.
011100    02 ch-el-legajo           pic 9(6).
011200    02 filler                 pic x(74).
011300 01 ch-fecha-hora-hoy.
011400    02 ch-fh-aaaa             pic 9(4).
011500    02 ch-fh-mm               pic 9(2).
011600    02 ch-fh-dd               pic 9(2).
011700    02 ch-fh-hhmmss           pic 9(6).
011800 01 ch-fecha-hora-num redefines ch-fecha-hora-hoy
011900                               pic 9(14).
012000 01 ch-legajo-display         pic 9(6).
012100 01 ch-legajo-edit redefines ch-legajo-display
012200                               pic z(5)9.
012300 01 ch-total-activos-grupo    pic 9(4).
012400 01 ch-total-activos-edit redefines ch-total-activos-grupo
012500                               pic z(3)9.
012600 01 ch-fecha-programa.
012700    02 ch-fp-dia              pic 99.
012800    02 filler                 pic x value "/".
012900    02 ch-fp-mes              pic 99.
013000    02 filler                 pic x value "/".
013100    02 ch-fp-ano              pic 9(4).
013200 77 ch-linea-sub               pic x(80) value all "-".
013300 77 ch-mensaje                 pic x(60).
013400
013500 linkage section.
013600 01 lk-fecha-sistema.
013700    02 lk-s-ano              pic 99.
013800    02 lk-s-mes              pic 99.
013900    02 lk-s-dia              pic 99.
014000 copy "SESIONWK.CPY" replacing ==ch-sesion-usuario== by
014100                              ==lk-sesion==.
014200
014300 screen section.
014400 01 ch-pantalla-menu
014500     background is blue foreground is white.
014600     02 ch-refresco
014700        blank screen
014800        reverse-video
014900        line 4 col 20 value is "administracion de usuarios".
015000     02 filler line 6 col 60
015100        value is "fecha:".
015200     02 filler col 68
015300        pic is x(10) using ch-fecha-programa.
015400     02 filler line 8 col 1
015500        pic is x(80) using ch-linea-sub.
015600     02 filler line 10 col 1
015700        value is "opcion 1: alta de usuario".
015800     02 filler line 11 col 1
015900        value is "opcion 2: editar usuario".
016000     02 filler line 12 col 1
016100        value is "opcion 3: baja logica de usuario".
016200     02 filler line 13 col 1
016300        value is "opcion 4: listar usuarios activos".
016400     02 filler line 14 col 1
016500        value is "opcion 5: volver al menu principal".
016600     02 filler line 16 col 1
016700        value is "opcion:".
016800     02 filler col 10
016900        pic is 9(1) using ch-opcion-menu required auto.
017000 01 ch-pantalla-alta.
017100     02 filler line 4 col 25
017200        value is "alta de usuario".
017300     02 filler line 8 col 1
017400        value is "legajo:".
017500     02 filler col 20
017600        pic is 9(6) using ch-ea-legajo required auto.
017700     02 filler line 10 col 1
017800        value is "clave (minimo 6 caracteres):".
017900     02 filler col 35
018000        pic is x(20) using ch-ea-password required auto.
018100     02 filler line 12 col 1
018200        value is "nombre:".
018300     02 filler col 20
018400        pic is x(20) using ch-ea-nombre required auto.
018500     02 filler line 14 col 1
018600        value is "apellido:".
018700     02 filler col 20
018800        pic is x(20) using ch-ea-apellido required auto.
018900     02 filler line 16 col 1
019000        value is "rol (admin/auxiliar):".
019100     02 filler col 30
019200        pic is x(8) using ch-ea-rol required auto.
019300 01 ch-pantalla-legajo.
019400     02 filler line 4 col 25
019500        value is "legajo del usuario".
019600     02 filler line 8 col 1
019700        value is "legajo:".
019800     02 filler col 20
019900        pic is 9(6) using ch-ea-legajo required auto.
020000 01 ch-pantalla-editar.
020100     02 filler line 4 col 25
020200        value is "edicion de usuario".
020300     02 filler line 8 col 1
020400        value is "legajo:".
020500     02 filler col 20
020600        pic is z(5)9 using ch-legajo-edit.
020700     02 filler line 10 col 1
020800        value is "clave (minimo 6 caracteres):".
020900     02 filler col 35
021000        pic is x(20) using ch-ea-password required auto.
021100     02 filler line 12 col 1
021200        value is "nombre:".
021300     02 filler col 20
021400        pic is x(20) using ch-ea-nombre required auto.
021500     02 filler line 14 col 1
021600        value is "apellido:".
021700     02 filler col 20
021800        pic is x(20) using ch-ea-apellido required auto.
021900     02 filler line 16 col 1
022000        value is "rol (admin/auxiliar):".
022100     02 filler col 30
022200        pic is x(8) using ch-ea-rol required auto.
022300 01 ch-pantalla-resultado.
022400     02 filler line 20 col 1
022500        pic is x(60) using ch-mensaje.
022600 01 ch-pantalla-principal
022700     background is blue foreground is white.
022800     02 ch-refresco2
022900        blank screen
023000        reverse-video
023100        line 4 col 22 value is "listado de usuarios activos".
023200     02 filler line 6 col 60
023300        value is "fecha:".
023400     02 filler col 68
023500        pic is x(10) using ch-fecha-programa.
023600     02 filler line 8 col 1
023700        pic is x(80) using ch-linea-sub.
023800 01 ch-pantalla-informe.
023900     02 filler line 10 col 1
024000        value is "opcion 1: retroceder     opcion 2: avanzar".
024100     02 filler line 12 col 1
024200        value is "opcion 3: volver al menu".
024300     02 filler line 14 col 1
024400        pic is x(80) using ch-linea-sub.
024500     02 filler line 16 col 1
024600        value is "registro numero:".
024700     02 filler col 30
024800        pic is z(5)9 using ch-idx-act.
024900     02 filler col 45
025000        value is "de un total de:".
025100     02 filler col 62
025200        pic is z(3)9 using ch-total-activos-edit.
025300     02 filler line 18 col 1
025400        value is "legajo:".
025500     02 filler col 30
025600        pic is z(5)9 using ch-ta-legajo (ch-idx-act).
025700     02 filler line 20 col 1
025800        value is "nombre:".
025900     02 filler col 30
026000        pic is x(20) using ch-ta-nombre (ch-idx-act).
026100     02 filler line 22 col 1
026200        value is "apellido:".
026300     02 filler col 30
026400        pic is x(20) using ch-ta-apellido (ch-idx-act).
026500     02 filler line 24 col 1
026600        value is "rol:".
026700     02 filler col 30
026800        pic is x(8) using ch-ta-rol (ch-idx-act).
026900     02 filler line 28 col 1
027000        pic is x(80) using ch-linea-sub.
027100 01 ch-pantalla-vacio.
027200     02 filler line 10 col 1
027300        value is "no hay usuarios activos".
027400 01 ch-respuesta-informe.
027500     02 filler line 16 col 60
027600        pic is x using ch-opcion required auto.
027700
027800 procedure division using lk-fecha-sistema lk-sesion.
027900 inicio.
028000     move lk-s-dia  to ch-fp-dia.
028100     move lk-s-mes  to ch-fp-mes.
028200     move lk-s-ano  to ch-fp-ano.
028300     if ch-fp-ano < 100 then
028400        compute ch-fp-ano = 2000 + ch-fp-ano
028500     end-if.
028600     move ch-fp-dia  to ch-fh-dd.
028700     move ch-fp-mes  to ch-fh-mm.
028800     move ch-fp-ano  to ch-fh-aaaa.
028900     accept ch-fh-hhmmss from time.
029000     if not ch-ses-es-admin of lk-sesion then
029100        move "acceso restringido al rol administrador" to ch-mensaje
029200        display ch-pantalla-resultado
029300        go fin-opcion6
029400     end-if.
029500     perform cargar-tabla-usuario.
029600     go pantalla-menu.
029700
029800 pantalla-menu.
029900     display ch-pantalla-menu.
030000     accept  ch-pantalla-menu.
030100     go eleccion-menu.
030200
030300 eleccion-menu.
030400     if ch-opcion-menu < 1 or ch-opcion-menu > 5 then go pantalla-menu.
030500     if ch-om-alta   then go pantalla-alta.
030600     if ch-om-editar then go pantalla-legajo-editar.
030700     if ch-om-baja   then go pantalla-legajo-baja.
030800     if ch-om-listar then go preparar-listado.
030900     go fin-opcion6.
031000
031100*    --- alta -----------------------------------------------------
031200 pantalla-alta.
031300     move 0      to ch-ea-legajo.
031400     move spaces to ch-ea-password ch-ea-nombre ch-ea-apellido
031500                     ch-ea-rol.
031600     display ch-pantalla-alta.
031700     accept  ch-pantalla-alta.
031800     go validar-alta.
031900
032000 validar-alta.
032100     if ch-ea-legajo not > 0 then
032200        move "el legajo debe ser mayor que cero" to ch-mensaje
032300        go mostrar-mensaje
032400     end-if.
032500     if ch-ea-nombre = spaces then
032600        move "el nombre es obligatorio" to ch-mensaje
032700        go mostrar-mensaje
032800     end-if.
032900     if ch-ea-apellido = spaces then
033000        move "el apellido es obligatorio" to ch-mensaje
033100        go mostrar-mensaje
033200     end-if.
033300     if ch-ea-password (6:1) = space then
033400        move "la clave debe tener al menos 6 caracteres"
033500                                 to ch-mensaje
033600        go mostrar-mensaje
033700     end-if.
033800     if ch-ea-rol not = "ADMIN" and ch-ea-rol not = "AUXILIAR" then
033900        move "el rol debe ser admin o auxiliar" to ch-mensaje
034000        go mostrar-mensaje
034100     end-if.
034200     perform buscar-usuario-por-legajo.
034300     if ch-si-encontrado then
034400        move "ya existe un usuario con ese legajo" to ch-mensaje
034500        go mostrar-mensaje
034600     end-if.
034700     go alta-usuario.
034800
034900 alta-usuario.
035000     compute ch-idx-libre = ch-cant-usuarios + 1.
035100     move "N" to ch-error-escritura.
035200     open i-o usuario-mae.
035300     move ch-idx-libre       to ch-usr-relativo-tab.
035400     move ch-ea-legajo       to ch-usr-legajo.
035500     move ch-ea-password     to ch-usr-password.
035600     move ch-ea-nombre       to ch-usr-nombre.
035700     move ch-ea-apellido     to ch-usr-apellido.
035800     move ch-ea-rol          to ch-usr-rol.
035900     move "Y"                to ch-usr-activo.
036000     move ch-fh-aaaa         to ch-usr-creado-aaaa.
036100     move ch-fh-mm           to ch-usr-creado-mm.
036200     move ch-fh-dd           to ch-usr-creado-dd.
036300     move ch-fh-hhmmss       to ch-usr-creado-hhmmss.
036400     write ch-reg-usuario invalid key
036500        move "S" to ch-error-escritura
036600     end-write.
036700     close usuario-mae.
036800     if ch-si-error-escritura then
036900        move "no se pudo grabar el usuario" to ch-mensaje
037000        go mostrar-mensaje
037100     end-if.
037200     add 1 to ch-cant-usuarios.
037300     move ch-ea-legajo    to ch-tu-legajo    (ch-cant-usuarios).
037400     move ch-ea-password  to ch-tu-password  (ch-cant-usuarios).
037500     move ch-ea-nombre    to ch-tu-nombre    (ch-cant-usuarios).
037600     move ch-ea-apellido  to ch-tu-apellido  (ch-cant-usuarios).
037700     move ch-ea-rol       to ch-tu-rol       (ch-cant-usuarios).
037800     move "Y"             to ch-tu-activo    (ch-cant-usuarios).
037900     move ch-idx-libre    to ch-tu-relativo  (ch-cant-usuarios).
038000     move "usuario registrado" to ch-mensaje.
038100     go mostrar-mensaje.
038200
038300*    --- editar -----------------------------------------------------
038400 pantalla-legajo-editar.
038500     move "E" to ch-operacion.
038600     go pantalla-legajo.
038700
038800 pantalla-legajo-baja.
038900     move "B" to ch-operacion.
039000     go pantalla-legajo.
039100
039200 pantalla-legajo.
039300     move 0 to ch-ea-legajo.
039400     display ch-pantalla-legajo.
039500     accept  ch-pantalla-legajo.
039600     if ch-ea-legajo not > 0 then
039700        move "el legajo debe ser mayor que cero" to ch-mensaje
039800        go mostrar-mensaje
039900     end-if.
040000     perform buscar-usuario-por-legajo.
040100     if ch-no-encontrado then
040200        move "no existe un usuario con ese legajo" to ch-mensaje
040300        go mostrar-mensaje
040400     end-if.
040500     if ch-op-es-editar then go pantalla-editar.
040600     go confirmar-baja.
040700
040800 pantalla-editar.
040900     move ch-ea-legajo             to ch-legajo-display.
041000     move ch-tu-password (ch-idx-usr) to ch-ea-password.
041100     move ch-tu-nombre   (ch-idx-usr) to ch-ea-nombre.
041200     move ch-tu-apellido (ch-idx-usr) to ch-ea-apellido.
041300     move ch-tu-rol      (ch-idx-usr) to ch-ea-rol.
041400     display ch-pantalla-editar.
041500     accept  ch-pantalla-editar.
041600     go validar-editar.
041700
041800 validar-editar.
041900     if ch-ea-nombre = spaces then
042000        move "el nombre es obligatorio" to ch-mensaje
042100        go mostrar-mensaje
042200     end-if.
042300     if ch-ea-apellido = spaces then
042400        move "el apellido es obligatorio" to ch-mensaje
042500        go mostrar-mensaje
042600     end-if.
042700     if ch-ea-password (6:1) = space then
042800        move "la clave debe tener al menos 6 caracteres"
042900                                 to ch-mensaje
043000        go mostrar-mensaje
043100     end-if.
043200     if ch-ea-rol not = "ADMIN" and ch-ea-rol not = "AUXILIAR" then
043300        move "el rol debe ser admin o auxiliar" to ch-mensaje
043400        go mostrar-mensaje
043500     end-if.
043600     go editar-usuario.
043700
043800 editar-usuario.
043900     move ch-ea-password to ch-tu-password (ch-idx-usr).
044000     move ch-ea-nombre   to ch-tu-nombre   (ch-idx-usr).
044100     move ch-ea-apellido to ch-tu-apellido (ch-idx-usr).
044200     move ch-ea-rol      to ch-tu-rol      (ch-idx-usr).
044300     perform rescribir-usuario.
044400     if ch-si-error-escritura then
044500        move "no se pudo actualizar el usuario" to ch-mensaje
044600        go mostrar-mensaje
044700     end-if.
044800     move "datos de usuario actualizados" to ch-mensaje.
044900     go mostrar-mensaje.
045000
045100*    --- baja logica --------------------------------------------------
045200 confirmar-baja.
045300     if ch-tu-activo (ch-idx-usr) = "N" then
045400        move "el usuario ya esta dado de baja" to ch-mensaje
045500        go mostrar-mensaje
045600     end-if.
045700     move "N" to ch-tu-activo (ch-idx-usr).
045800     perform rescribir-usuario.
045900     if ch-si-error-escritura then
046000        move "no se pudo dar de baja al usuario" to ch-mensaje
046100        go mostrar-mensaje
046200     end-if.
046300     move "usuario dado de baja" to ch-mensaje.
046400     go mostrar-mensaje.
046500
046600 rescribir-usuario.
046700     move "N" to ch-error-escritura.
046800     open i-o usuario-mae.
046900     move ch-tu-relativo (ch-idx-usr) to ch-usr-relativo-tab.
047000     read usuario-mae invalid key
047100        move "S" to ch-error-escritura
047200     end-read.
047300     if ch-no-error-escritura then
047400        move ch-tu-legajo   (ch-idx-usr) to ch-usr-legajo
047500        move ch-tu-password (ch-idx-usr) to ch-usr-password
047600        move ch-tu-nombre   (ch-idx-usr) to ch-usr-nombre
047700        move ch-tu-apellido (ch-idx-usr) to ch-usr-apellido
047800        move ch-tu-rol      (ch-idx-usr) to ch-usr-rol
047900        move ch-tu-activo   (ch-idx-usr) to ch-usr-activo
048000        rewrite ch-reg-usuario invalid key
048100           move "S" to ch-error-escritura
048200        end-rewrite
048300     end-if.
048400     close usuario-mae.
048500
048600*    --- listado de activos ------------------------------------------
048700 preparar-listado.
048800     perform filtrar-activos.
048900     if ch-cant-activos = 0 then
049000        display ch-pantalla-principal
049100        display ch-pantalla-vacio
049200        go pantalla-menu
049300     end-if.
049400     move 1               to ch-idx-act.
049500     move ch-cant-activos to ch-total-activos-grupo.
049600     go desplegar-pantallas.
049700
049800 desplegar-pantallas.
049900     display ch-pantalla-principal.
050000     display ch-pantalla-informe.
050100     accept  ch-respuesta-informe.
050200
050300 eleccion.
050400     if ch-opcion not numeric then go desplegar-pantallas.
050500     if ch-opcion < 1 or ch-opcion > 3 then go desplegar-pantallas.
050600     if ch-op-anterior  then go anterior-registro.
050700     if ch-op-siguiente then go siguiente-registro.
050800     go pantalla-menu.
050900
051000 anterior-registro.
051100     if ch-idx-act > 1 then
051200        subtract 1 from ch-idx-act
051300     end-if.
051400     go desplegar-pantallas.
051500
051600 siguiente-registro.
051700     if ch-idx-act < ch-cant-activos then
051800        add 1 to ch-idx-act
051900     end-if.
052000     go desplegar-pantallas.
052100
052200 filtrar-activos.
052300     move 0 to ch-cant-activos.
052400     perform revisar-filtro-activo thru
052500             revisar-filtro-activo-exit
052600         varying ch-idx-usr from 1 by 1
052700         until ch-idx-usr > ch-cant-usuarios.
052800
052900 revisar-filtro-activo.
053000     if ch-tu-activo (ch-idx-usr) = "Y" then
053100        add 1 to ch-cant-activos
053200        move ch-tu-legajo   (ch-idx-usr)
053300                             to ch-ta-legajo   (ch-cant-activos)
053400        move ch-tu-nombre   (ch-idx-usr)
053500                             to ch-ta-nombre   (ch-cant-activos)
053600        move ch-tu-apellido (ch-idx-usr)
053700                             to ch-ta-apellido (ch-cant-activos)
053800        move ch-tu-rol      (ch-idx-usr)
053900                             to ch-ta-rol      (ch-cant-activos)
054000     end-if.
054100 revisar-filtro-activo-exit.
054200     exit.
054300
054400*    --- utilitarios comunes -------------------------------------------
054500 buscar-usuario-por-legajo.
054600     move "N" to ch-encontrado.
054700     move 0   to ch-idx-hallado.
054800     perform revisar-usuario-por-legajo thru
054900             revisar-usuario-por-legajo-exit
055000         varying ch-idx-usr from 1 by 1
055100         until ch-idx-usr > ch-cant-usuarios.
055200     move ch-idx-hallado to ch-idx-usr.
055300
055400 revisar-usuario-por-legajo.
055500     if ch-tu-legajo (ch-idx-usr) = ch-el-legajo then
055600        move ch-idx-usr to ch-idx-hallado
055700        move "S"        to ch-encontrado
055800     end-if.
055900 revisar-usuario-por-legajo-exit.
056000     exit.
056100
056200 cargar-tabla-usuario.
056300     move 0 to ch-cant-usuarios.
056400     open input usuario-mae.
056500 leer-usuario.
056600     read usuario-mae next record at end go cerrar-usuario.
056700     add 1 to ch-cant-usuarios.
056800     move ch-usr-legajo   to ch-tu-legajo   (ch-cant-usuarios).
056900     move ch-usr-password to ch-tu-password (ch-cant-usuarios).
057000     move ch-usr-nombre   to ch-tu-nombre   (ch-cant-usuarios).
057100     move ch-usr-apellido to ch-tu-apellido (ch-cant-usuarios).
057200     move ch-usr-rol      to ch-tu-rol      (ch-cant-usuarios).
057300     move ch-usr-activo   to ch-tu-activo   (ch-cant-usuarios).
057400     move ch-usr-relativo-tab
057500                          to ch-tu-relativo (ch-cant-usuarios).
057600     go leer-usuario.
057700 cerrar-usuario.
057800     close usuario-mae.
057900
058000 mostrar-mensaje.
058100     display ch-pantalla-resultado.
058200     go pantalla-menu.
058300
058400 fin-opcion6.
058500     goback.
