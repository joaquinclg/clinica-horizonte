000100 identification division.
000200 program-id. opcion0.
000300 author. j-perez.
000400 installation. clinica horizonte - area de sistemas.
000500 date-written. 09/02/99.
000600 date-compiled.
000700 security. uso interno - departamento de abastecimiento.
000800*-----------------------------------------------------------------
000900*    programa.....: opcion0 (autenticacion de usuarios)
001000*    descripcion..: valida legajo/clave contra el maestro de
001100*                   usuarios, aplica el bloqueo por reintentos
001200*                   y devuelve los datos de sesion al menu
001300*                   principal.  tambien atiende, en el mismo
001400*                   modulo, el desbloqueo manual de un legajo y
001500*                   la consulta de si un legajo esta bloqueado,
001600*                   pedidas por la opcion de administracion de
001700*                   usuarios (opcion6).
001800*-----------------------------------------------------------------
001900*    historial de cambios
002000*    fecha     auto  pedido   descripcion
002100*    --------  ----  -------  --------------------------------
002200*    09/02/99  jpr   ch-0045  version inicial del modulo de
002300*                             autenticacion; antes el sistema
002400*                             no pedia usuario.
002500*    09/02/99  jpr   ch-0045  y2k: se usa ch-usr-creado-en de
002600*                             4 digitos de ano en el maestro
002700*                             (ver usuarir.cpy).
002800*    03/05/99  jpr   ch-0046  limite de 3 intentos antes del
002900*                             bloqueo (antes no habia limite).
003000*    14/08/01  jpr   ch-0053  se agrega el modo "desbloqueo" y
003100*                             el modo "consulta de bloqueo"
003200*                             para uso de opcion6 (administrador).
003300*    30/01/04  mtz   ch-0061  se valida legajo y clave antes de
003400*                             revisar el bloqueo, segun pedido
003500*                             de auditoria interna.
003600*-----------------------------------------------------------------
003700 environment division.
003800 configuration section.
003900 special-names.
004000     upsi-0 is ch-sw-modo-prueba.
004100 input-output section.
004200 file-control.
004300     select usuario-mae assign to disk
004400     organization is relative
004500     access mode is dynamic
004600     relative key is ch-usr-relativo-tab
004700     file status is ch-fs-usuario.
004800
004900 data division.
005000 file section.
005100 fd  usuario-mae
005200     label record is standard
005300     value of file-id "USUARIO.DAT".
005400 copy "USUARIR.CPY".
005500
005600 working-storage section.
005700 77 ch-fs-usuario            pic xx.
005800 77 ch-max-intentos          pic 9(1) comp value 3.
005900 77 ch-cant-usuarios         pic 9(4) comp value 0.
006000 77 ch-idx-usr               pic 9(4) comp.
006100 77 ch-idx-int               pic 9(4) comp.
006200 77 ch-encontrado            pic x(1).
006300    88 ch-si-encontrado      value "S".
006400    88 ch-no-encontrado      value "N".
006500 01 ch-tabla-usuario.
006600    02 ch-tu-fila occurs 100 times
006700       indexed by ch-tu-idx.
006800       03 ch-tu-legajo       pic 9(6).
006900       03 ch-tu-password     pic x(20).
007000       03 ch-tu-nombre       pic x(20).
007100       03 ch-tu-apellido     pic x(20).
007200       03 ch-tu-rol          pic x(8).
007300       03 ch-tu-activo       pic x(1).
007400 01 ch-tabla-intentos.
007500    02 ch-ti-fila occurs 100 times.
007600       03 ch-ti-legajo       pic 9(6).
007700       03 ch-ti-contador     pic 9(1) comp.
007800 01 ch-legajo-display        pic 9(6).
007900 01 ch-legajo-edit redefines ch-legajo-display
008000                              pic z(5)9.
008100
008200 linkage section.
008300 01 lk-modo-operacion        pic x(1).
008400    88 lk-modo-login         value "L".
008500    88 lk-modo-desbloqueo    value "D".
008600    88 lk-modo-consulta      value "C".
008700 01 lk-legajo-entrada        pic 9(6).
008800 01 lk-clave-entrada         pic x(20).
008900 01 lk-clave-mascara redefines lk-clave-entrada.
009000    02 lk-cm-primer             pic x(1).
009100    02 lk-cm-resto              pic x(19).
009200 copy "SESIONWK.CPY" replacing ==ch-sesion-usuario== by
009300                               ==lk-sesion==.
009400 01 lk-resultado-bloqueo     pic x(1).
009500    88 lk-esta-bloqueado     value "S".
009600    88 lk-no-bloqueado       value "N".
009700
009800 procedure division using lk-modo-operacion
009900                           lk-legajo-entrada
010000                           lk-clave-entrada
010100                           lk-sesion
010200                           lk-resultado-bloqueo.
010300 inicio.
010400     move "N" to ch-ses-autenticado of lk-sesion.
010500     move "N" to lk-resultado-bloqueo.
010600     perform cargar-tabla-usuario.
010700     if lk-modo-login then go validar-login.
010800     if lk-modo-desbloqueo then go desbloquear-legajo.
010900     if lk-modo-consulta then go consultar-bloqueo.
011000     go fin-opcion0.
011100
011200 cargar-tabla-usuario.
011300     move 0 to ch-cant-usuarios.
011400     open input usuario-mae.
011500 leer-usuario.
011600     read usuario-mae next record at end go cerrar-usuario.
011700     add 1 to ch-cant-usuarios.
011800     move ch-usr-legajo    to ch-tu-legajo   (ch-cant-usuarios).
011900     move ch-usr-password  to ch-tu-password (ch-cant-usuarios).
012000     move ch-usr-nombre    to ch-tu-nombre    (ch-cant-usuarios).
012100     move ch-usr-apellido  to ch-tu-apellido  (ch-cant-usuarios).
012200     move ch-usr-rol       to ch-tu-rol        (ch-cant-usuarios).
012300     move ch-usr-activo    to ch-tu-activo     (ch-cant-usuarios).
012400     go leer-usuario.
012500 cerrar-usuario.
012600     close usuario-mae.
012700
012800*    --- modo login --------------------------------------------
012900 validar-login.
013000     if lk-legajo-entrada not > 0 then
013100        move "credenciales invalidas" to ch-ses-rol of lk-sesion
013200        go fin-opcion0
013300     end-if.
013400     if lk-clave-entrada = spaces then
013500        move "credenciales invalidas" to ch-ses-rol of lk-sesion
013600        go fin-opcion0
013700     end-if.
013800     perform verificar-bloqueo.
013900     if lk-esta-bloqueado then
014000        move lk-legajo-entrada to ch-legajo-display
014100        display "legajo " ch-legajo-edit
014200                " bloqueado por intentos fallidos"
014300        move "cuenta bloqueada" to ch-ses-rol of lk-sesion
014400        go fin-opcion0
014500     end-if.
014600     perform buscar-usuario-por-legajo.
014700     if ch-no-encontrado then
014800        perform registrar-intento-fallido
014900        go fin-opcion0
015000     end-if.
015100     if ch-tu-password (ch-idx-usr) not = lk-clave-entrada
015200        or ch-tu-activo (ch-idx-usr) not = "Y" then
015300        perform registrar-intento-fallido
015400        go fin-opcion0
015500     end-if.
015600*    login correcto: se limpia el contador y se copia la sesion
015700     perform buscar-entrada-intentos.
015800     move 0 to ch-ti-contador (ch-idx-int).
015900     move ch-tu-legajo   (ch-idx-usr) to ch-ses-legajo of lk-sesion.
016000     move ch-tu-nombre   (ch-idx-usr) to ch-ses-nombre of lk-sesion.
016100     move ch-tu-apellido (ch-idx-usr) to ch-ses-apellido of lk-sesion.
016200     move ch-tu-rol      (ch-idx-usr) to ch-ses-rol of lk-sesion.
016300     move "Y" to ch-ses-autenticado of lk-sesion.
016400     go fin-opcion0.
016500
016600 verificar-bloqueo.
016700     perform buscar-entrada-intentos.
016800     if ch-ti-contador (ch-idx-int) >= ch-max-intentos then
016900        move "S" to lk-resultado-bloqueo
017000     else
017100        move "N" to lk-resultado-bloqueo
017200     end-if.
017300
017400 registrar-intento-fallido.
017500     display "intento fallido, clave ingresada " lk-cm-primer
017600             "..." upon console.
017700     perform buscar-entrada-intentos.
017800     add 1 to ch-ti-contador (ch-idx-int).
017900     if ch-ti-contador (ch-idx-int) >= ch-max-intentos then
018000        move "cuenta bloqueada" to ch-ses-rol of lk-sesion
018100     else
018200        move "credenciales invalidas" to ch-ses-rol of lk-sesion
018300     end-if.
018400
018500 buscar-entrada-intentos.
018600     move 0 to ch-idx-int.
018700     perform revisar-entrada-intentos thru
018800             revisar-entrada-intentos-exit
018900         varying ch-idx-usr from 1 by 1
019000         until ch-idx-usr > 100.
019100     if ch-idx-int = 0 then
019200        perform buscar-hueco-intentos
019300     end-if.
019400
019500 revisar-entrada-intentos.
019600     if ch-ti-legajo (ch-idx-usr) = lk-legajo-entrada then
019700        move ch-idx-usr to ch-idx-int
019800     end-if.
019900 revisar-entrada-intentos-exit.
020000     exit.
020100
020200 buscar-hueco-intentos.
020300     perform revisar-hueco-intentos thru
020400             revisar-hueco-intentos-exit
020500         varying ch-idx-usr from 1 by 1
020600         until ch-idx-usr > 100
020700            or ch-ti-legajo (ch-idx-usr) = 0.
020800     if ch-idx-usr <= 100 then
020900        move lk-legajo-entrada to ch-ti-legajo (ch-idx-usr)
021000        move 0 to ch-ti-contador (ch-idx-usr)
021100        move ch-idx-usr to ch-idx-int
021200     end-if.
021300 revisar-hueco-intentos.
021400     continue.
021500 revisar-hueco-intentos-exit.
021600     exit.
021700
021800 buscar-usuario-por-legajo.
021900     move "N" to ch-encontrado.
022000     move 0 to ch-idx-usr.
022100     perform revisar-usuario-por-legajo thru
022200             revisar-usuario-por-legajo-exit
022300         varying ch-idx-int from 1 by 1
022400         until ch-idx-int > ch-cant-usuarios.
022500
022600 revisar-usuario-por-legajo.
022700     if ch-tu-legajo (ch-idx-int) = lk-legajo-entrada then
022800        move ch-idx-int to ch-idx-usr
022900        move "S" to ch-encontrado
023000     end-if.
023100 revisar-usuario-por-legajo-exit.
023200     exit.
023300
023400*    --- modo desbloqueo (pedido por opcion6, rol admin) --------
023500 desbloquear-legajo.
023600     if lk-legajo-entrada not > 0 then go fin-opcion0.
023700     perform buscar-entrada-intentos.
023800     move 0 to ch-ti-contador (ch-idx-int).
023900     go fin-opcion0.
024000
024100*    --- modo consulta de bloqueo --------------------------------
024200 consultar-bloqueo.
024300     perform verificar-bloqueo.
024400     go fin-opcion0.
024500
024600 fin-opcion0.
024700     goback.
