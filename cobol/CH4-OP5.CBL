000100 identification division.
000200 program-id. opcion5.
000300 author. claudio-ruz.
000400 installation. clinica horizonte - area de sistemas.
000500 date-written. 15/02/92.
000600 date-compiled.
000700 security. uso interno - departamento de abastecimiento.
000800*-----------------------------------------------------------------
000900*    programa.....: opcion5 (consulta de movimientos de stock)
001000*    descripcion..: filtra el diario de movimiento por un rango
001100*                   de fechas y, si corresponde, por el servicio
001200*                   que retiro el insumo, y lo presenta registro
001300*                   a registro con el nombre del insumo y del
001400*                   servicio ya resueltos.  al salir de la
001500*                   consulta se informan los totales de control
001600*                   (cantidad de movimientos y suma de cantidad)
001700*                   separados por tipo de movimiento.
001800*-----------------------------------------------------------------
001900*    historial de cambios
002000*    fecha     auto  pedido   descripcion
002100*    --------  ----  -------  --------------------------------
002200*    15/02/92  cr    ch-0024  version inicial (consulta del
002300*                             movimiento contra el maestro de
002400*                             clientes, navegacion registro a
002500*                             registro).
002600*    08/11/93  mtz   ch-0032  se elimina el maestro de clientes
002700*                             y de facturas; el informe se arma
002800*                             filtrando el diario de movimiento
002900*                             por fecha.
003000*    27/06/94  mtz   ch-0035  se agrega el filtro opcional por
003100*                             servicio y las ventanas de consulta
003200*                             rapida (hoy, ultima semana, ultimo
003300*                             mes por servicio).  antes de esto
003400*                             se tecleaba siempre el rango a mano.
003500*    09/02/99  jpr   ch-0051  revision ano 2000; los parametros
003600*                             de fecha se manejan como aaaammdd
003700*                             de 8 digitos.
003800*    17/06/05  mtz   ch-0069  se agregan los totales de control
003900*                             (cantidad y suma por tipo) al
004000*                             terminar la consulta.
004100*-----------------------------------------------------------------
004200 environment division.
004300 configuration section.
004400 special-names.
004500     upsi-0 is ch-sw-modo-prueba.
004600 input-output section.
004700 file-control.
004800     select insumo-mae assign to disk
004900     organization is relative
005000     access mode is dynamic
005100     relative key is ch-ins-relativo-tab
005200     file status is ch-fs-insumo.
005300
005400     select servicio-tab assign to disk
005500     organization is sequential
005600     access mode is sequential
005700     file status is ch-fs-servicio.
005800
005900     select movimiento-jrn assign to disk
006000     organization is sequential
006100     access mode is sequential
006200     file status is ch-fs-movim.
006300
006400 data division.
006500 file section.
006600 fd  insumo-mae
006700     label record is standard
006800     value of file-id "INSUMO.DAT".
006900 copy "INSUMOR.CPY".
007000
007100 fd  servicio-tab
007200     label record is standard
007300     value of file-id "SERVICIO.DAT".
007400 copy "SERVICR.CPY".
007500
007600 fd  movimiento-jrn
007700     label record is standard
007800     value of file-id "MOVIMIEN.DAT".
007900 copy "MOVIMIR.CPY".
008000
008100 working-storage section.
008200 77 ch-fs-insumo             pic xx.
008300 77 ch-fs-servicio           pic xx.
008400 77 ch-fs-movim              pic xx.
008500 77 ch-cant-insumos          pic 9(4) comp value 0.
008600 77 ch-idx-ins               pic 9(4) comp.
008700 77 ch-cant-mov              pic 9(4) comp value 0.
008800 77 ch-idx-mov               pic 9(4) comp.
008900 77 ch-mov-fecha-8           pic 9(8) comp.
009000 77 ch-encontrado            pic x(1).
009100    88 ch-si-encontrado      value "S".
009200    88 ch-no-encontrado      value "N".
009300 77 ch-rango-estado          pic x(1).
009400    88 ch-rango-valido       value "S".
009500    88 ch-rango-invalido     value "N".
009600 77 ch-opcion-ventana        pic x.
009700    88 ch-ov-hoy             value "1".
009800    88 ch-ov-semana          value "2".
009900    88 ch-ov-mes             value "3".
010000    88 ch-ov-manual          value "4".
010100 77 ch-opcion                pic x.
010200    88 ch-op-anterior        value "1".
010300    88 ch-op-siguiente       value "2".
010400    88 ch-op-volver          value "3".
010500 77 ch-param-desde           pic 9(8) comp.
010600 77 ch-param-hasta           pic 9(8) comp.
010700 77 ch-servicio-filtro       pic 9(4).
010800 77 ch-cantidad-vista        pic z(6)9.
010900 77 ch-tot-ingreso-cuenta    pic 9(5) comp value 0.
011000 77 ch-tot-egreso-cuenta     pic 9(5) comp value 0.
011100 77 ch-tot-ingreso-cant      pic s9(9) comp-3 value 0.
011200 77 ch-tot-egreso-cant       pic s9(9) comp-3 value 0.
011300 77 ch-tot-ingreso-cuenta-ed pic z(4)9.
011400 77 ch-tot-egreso-cuenta-ed  pic z(4)9.
011500 77 ch-tot-ingreso-cant-ed   pic z(7)9.
011600 77 ch-tot-egreso-cant-ed    pic z(7)9.
011700 01 ch-tabla-insumo.
011800    02 ch-ti-fila occurs 300 times
011900       indexed by ch-ti-idx.
012000       03 ch-ti-codigo        pic x(10).
012100       03 ch-ti-nombre        pic x(40).
012200 01 ch-tabla-servicio.
012300    02 ch-sv-fila occurs 4 times
012400       indexed by ch-sv-idx.
012500       03 ch-sv-id            pic 9(4).
012600       03 ch-sv-nombre        pic x(20).
012700 01 ch-tabla-movimiento.
012800    02 ch-tm-fila occurs 500 times.
012900       03 ch-tm-id               pic 9(9).
013000       03 ch-tm-tipo             pic x(7).
013100       03 ch-tm-insumo-codigo    pic x(10).
013200       03 ch-tm-insumo-nombre    pic x(40).
013300       03 ch-tm-cantidad         pic s9(7) comp-3.
013400       03 ch-tm-servicio-nombre  pic x(20).
013500       03 ch-tm-fec-aaaa         pic 9(4).
013600       03 ch-tm-fec-mm           pic 9(2).
013700       03 ch-tm-fec-dd           pic 9(2).
013800 01 ch-fecha-hoy-grupo.
013900    02 ch-fh-ano              pic 9(4).
014000    02 ch-fh-mes              pic 9(2).
014100    02 ch-fh-dia              pic 9(2).
014200 01 ch-fecha-hoy-num redefines ch-fecha-hoy-grupo
014300                               pic 9(8).
014400 01 ch-fecha-trabajo-grupo.
014500    02 ch-ft-ano              pic 9(4).
014600    02 ch-ft-mes              pic 9(2).
014700    02 ch-ft-dia              pic 9(2).
014800 01 ch-tabla-dias-mes.
014900    02 filler                 pic 9(2) value 31.
015000    02 filler                 pic 9(2) value 28.
015100    02 filler                 pic 9(2) value 31.
015200    02 filler                 pic 9(2) value 30.
015300    02 filler                 pic 9(2) value 31.
015400    02 filler                 pic 9(2) value 30.
015500    02 filler                 pic 9(2) value 31.
015600    02 filler                 pic 9(2) value 31.
015700    02 filler                 pic 9(2) value 30.
015800    02 filler                 pic 9(2) value 31.
015900    02 filler                 pic 9(2) value 30.
016000    02 filler                 pic 9(2) value 31.
016100 01 ch-tabla-dias-mes-r redefines ch-tabla-dias-mes.
016200    02 ch-dm-dias occurs 12 times
016300       pic 9(2).
016400 01 ch-entrada-rango.
016500    02 ch-er-desde-dia        pic 99.
016600    02 ch-er-desde-mes        pic 99.
016700    02 ch-er-desde-ano        pic 9(4).
016800    02 ch-er-hasta-dia        pic 99.
016900    02 ch-er-hasta-mes        pic 99.
017000    02 ch-er-hasta-ano        pic 9(4).
017100    02 ch-er-servicio-id      pic 9(4).
017200 01 ch-fecha-programa.
017300    02 ch-fp-dia              pic 99.
017400    02 filler                 pic x value "/".
017500    02 ch-fp-mes              pic 99.
017600    02 filler                 pic x value "/".
017700    02 ch-fp-ano              pic 9(4).
017800 77 ch-linea-sub               pic x(80) value all "-".
017900 77 ch-mensaje                 pic x(60).
018000
018100 linkage section.
018200 01 lk-fecha-sistema.
018300    02 lk-s-ano              pic 99.
018400    02 lk-s-mes              pic 99.
018500    02 lk-s-dia              pic 99.
018600 copy "SESIONWK.CPY" replacing ==ch-sesion-usuario== by
018700                               ==lk-sesion==.
018800
018900 screen section.
019000 01 ch-pantalla-ventana
019100     background is blue foreground is white.
019200     02 ch-refresco
019300        blank screen
019400        reverse-video
019500        line 4 col 25 value is "consulta de movimiento de stock".
019600     02 filler line 6 col 60
019700        value is "fecha:".
019800     02 filler col 68
019900        pic is x(10) using ch-fecha-programa.
020000     02 filler line 10 col 1
020100        value is "opcion 1: movimientos de hoy".
020200     02 filler line 11 col 1
020300        value is "opcion 2: ultima semana".
020400     02 filler line 12 col 1
020500        value is "opcion 3: ultimo mes, filtrado por servicio".
020600     02 filler line 13 col 1
020700        value is "opcion 4: rango de fechas a eleccion".
020800     02 filler line 15 col 1
020900        value is "ingrese opcion:".
021000     02 filler col 30
021100        pic is x using ch-opcion-ventana required auto.
021200 01 ch-pantalla-rango
021300     background is blue foreground is white.
021400     02 ch-refresco-2
021500        blank screen
021600        reverse-video
021700        line 4 col 25 value is "consulta de movimiento de stock".
021800     02 filler line 8 col 1
021900        value is "fecha desde (dd mm aaaa):".
022000     02 filler col 40
022100        pic is 99 using ch-er-desde-dia required auto.
022200     02 filler col 43
022300        pic is 99 using ch-er-desde-mes required auto.
022400     02 filler col 46
022500        pic is 9(4) using ch-er-desde-ano required auto.
022600     02 filler line 10 col 1
022700        value is "fecha hasta (dd mm aaaa):".
022800     02 filler col 40
022900        pic is 99 using ch-er-hasta-dia required auto.
023000     02 filler col 43
023100        pic is 99 using ch-er-hasta-mes required auto.
023200     02 filler col 46
023300        pic is 9(4) using ch-er-hasta-ano required auto.
023400     02 filler line 12 col 1
023500        value is "codigo de servicio (0 = todos):".
023600     02 filler col 40
023700        pic is 9(4) using ch-er-servicio-id required auto.
023800 01 ch-pantalla-mes
023900     background is blue foreground is white.
024000     02 ch-refresco-3
024100        blank screen
024200        reverse-video
024300        line 4 col 25 value is "consulta de movimiento de stock".
024400     02 filler line 10 col 1
024500        value is "codigo del servicio a consultar:".
024600     02 filler col 40
024700        pic is 9(4) using ch-er-servicio-id required auto.
024800 01 ch-pantalla-error.
024900     02 filler line 18 col 1
025000        pic is x(60) using ch-mensaje.
025100 01 ch-pantalla-principal
025200     background is blue foreground is white.
025300     02 ch-refresco-4
025400        blank screen
025500        reverse-video
025600        line 4 col 25 value is "consulta de movimiento de stock".
025700     02 filler line 6 col 60
025800        value is "fecha:".
025900     02 filler col 68
026000        pic is x(10) using ch-fecha-programa.
026100     02 filler line 8 col 1
026200        pic is x(80) using ch-linea-sub.
026300 01 ch-pantalla-informe.
026400     02 filler line 10 col 1
026500        value is "opcion 1: retroceder     opcion 2: avanzar".
026600     02 filler line 12 col 1
026700        value is "opcion 3: volver al menu principal".
026800     02 filler line 14 col 1
026900        pic is x(80) using ch-linea-sub.
027000     02 filler line 16 col 1
027100        value is "registro numero:".
027200     02 filler col 30
027300        pic is z(5)9 using ch-idx-mov.
027400     02 filler col 45
027500        value is "de un total de:".
027600     02 filler col 62
027700        pic is z(3)9 using ch-cant-mov.
027800     02 filler line 18 col 1
027900        value is "movimiento numero:".
028000     02 filler col 30
028100        pic is z(8)9 using ch-tm-id (ch-idx-mov).
028200     02 filler line 19 col 1
028300        value is "tipo:".
028400     02 filler col 30
028500        pic is x(7) using ch-tm-tipo (ch-idx-mov).
028600     02 filler line 21 col 1
028700        value is "insumo:".
028800     02 filler col 30
028900        pic is x(10) using ch-tm-insumo-codigo (ch-idx-mov).
029000     02 filler col 42
029100        pic is x(40) using ch-tm-insumo-nombre (ch-idx-mov).
029200     02 filler line 23 col 1
029300        value is "cantidad:".
029400     02 filler col 30
029500        pic is z(6)9 using ch-cantidad-vista.
029600     02 filler line 24 col 1
029700        value is "servicio:".
029800     02 filler col 30
029900        pic is x(20) using ch-tm-servicio-nombre (ch-idx-mov).
030000     02 filler line 26 col 1
030100        value is "fecha del movimiento:".
030200     02 filler col 30
030300        pic is 9(4) using ch-tm-fec-aaaa (ch-idx-mov).
030400     02 filler col 35 value is "/".
030500     02 filler col 36
030600        pic is 99 using ch-tm-fec-mm (ch-idx-mov).
030700     02 filler col 39 value is "/".
030800     02 filler col 40
030900        pic is 99 using ch-tm-fec-dd (ch-idx-mov).
031000     02 filler line 28 col 1
031100        pic is x(80) using ch-linea-sub.
031200 01 ch-pantalla-vacio.
031300     02 filler line 12 col 1
031400        value is "no hay movimientos para el filtro consultado".
031500 01 ch-pantalla-totales
031600     background is blue foreground is white.
031700     02 ch-refresco-5
031800        blank screen
031900        reverse-video
032000        line 4 col 25 value is "totales de control del periodo".
032100     02 filler line 8 col 1
032200        value is "ingresos - cantidad de movimientos:".
032300     02 filler col 40
032400        pic is z(4)9 using ch-tot-ingreso-cuenta-ed.
032500     02 filler line 9 col 1
032600        value is "ingresos - suma de cantidad:".
032700     02 filler col 40
032800        pic is z(7)9 using ch-tot-ingreso-cant-ed.
032900     02 filler line 11 col 1
033000        value is "egresos  - cantidad de movimientos:".
033100     02 filler col 40
033200        pic is z(4)9 using ch-tot-egreso-cuenta-ed.
033300     02 filler line 12 col 1
033400        value is "egresos  - suma de cantidad:".
033500     02 filler col 40
033600        pic is z(7)9 using ch-tot-egreso-cant-ed.
033700 01 ch-respuesta-informe.
033800     02 filler line 16 col 60
033900        pic is x using ch-opcion required auto.
034000 01 ch-respuesta-totales.
034100     02 filler line 20 col 1
034200        value is "presione enter para salir".
034300     02 filler col 30
034400        pic is x using ch-mensaje required auto.
034500
034600 procedure division using lk-fecha-sistema lk-sesion.
034700 inicio.
034800     move lk-s-dia  to ch-fh-dia.
034900     move lk-s-mes  to ch-fh-mes.
035000     move lk-s-ano  to ch-fh-ano.
035100     if ch-fh-ano < 100 then
035200        compute ch-fh-ano = 2000 + ch-fh-ano
035300     end-if.
035400     move ch-fh-dia to ch-fp-dia.
035500     move ch-fh-mes to ch-fp-mes.
035600     move ch-fh-ano to ch-fp-ano.
035700     perform cargar-tabla-insumo.
035800     perform cargar-tabla-servicio.
035900     go pantalla-ventana.
036000
036100 pantalla-ventana.
036200     display ch-pantalla-ventana.
036300     accept  ch-pantalla-ventana.
036400     if ch-opcion-ventana not = "1" and ch-opcion-ventana not = "2"
036500        and ch-opcion-ventana not = "3"
036600        and ch-opcion-ventana not = "4" then
036700        go pantalla-ventana
036800     end-if.
036900     if ch-ov-hoy    then go ventana-hoy.
037000     if ch-ov-semana then go ventana-semana.
037100     if ch-ov-mes    then go ventana-mes.
037200     if ch-ov-manual then go pantalla-rango.
037300     go pantalla-ventana.
037400
037500 ventana-hoy.
037600     move ch-fecha-hoy-num to ch-param-desde.
037700     move ch-fecha-hoy-num to ch-param-hasta.
037800     move 0 to ch-servicio-filtro.
037900     go armar-informe.
038000
038100 ventana-semana.
038200     move ch-fecha-hoy-grupo to ch-fecha-trabajo-grupo.
038300     perform restar-un-dia 7 times.
038400     compute ch-param-desde = ch-ft-ano * 10000
038500                             + ch-ft-mes * 100
038600                             + ch-ft-dia.
038700     move ch-fecha-hoy-num to ch-param-hasta.
038800     move 0 to ch-servicio-filtro.
038900     go armar-informe.
039000
039100 ventana-mes.
039200     display ch-pantalla-mes.
039300     accept  ch-pantalla-mes.
039400     perform buscar-servicio-filtro.
039500     if ch-no-encontrado then
039600        move "codigo de servicio no existe" to ch-mensaje
039700        go mostrar-error-ventana
039800     end-if.
039900     move ch-er-servicio-id to ch-servicio-filtro.
040000     move ch-fecha-hoy-grupo to ch-fecha-trabajo-grupo.
040100     perform restar-un-mes.
040200     compute ch-param-desde = ch-ft-ano * 10000
040300                             + ch-ft-mes * 100
040400                             + ch-ft-dia.
040500     move ch-fecha-hoy-num to ch-param-hasta.
040600     go armar-informe.
040700
040800 mostrar-error-ventana.
040900     display ch-pantalla-error.
041000     accept  ch-respuesta-totales.
041100     go ventana-mes.
041200
041300 pantalla-rango.
041400     display ch-pantalla-rango.
041500     accept  ch-pantalla-rango.
041600     compute ch-param-desde = ch-er-desde-ano * 10000
041700                             + ch-er-desde-mes * 100
041800                             + ch-er-desde-dia.
041900     compute ch-param-hasta = ch-er-hasta-ano * 10000
042000                             + ch-er-hasta-mes * 100
042100                             + ch-er-hasta-dia.
042200     move ch-er-servicio-id to ch-servicio-filtro.
042300     perform validar-rango.
042400     if ch-rango-invalido then
042500        display ch-pantalla-error
042600        accept  ch-respuesta-totales
042700        go pantalla-rango
042800     end-if.
042900     go armar-informe.
043000
043100 validar-rango.
043200     move "S" to ch-rango-estado.
043300     if ch-param-hasta < ch-param-desde then
043400        move "la fecha hasta no puede ser anterior a la desde"
043500                                        to ch-mensaje
043600        move "N" to ch-rango-estado
043700     end-if.
043800     if ch-rango-valido
043900        and ch-param-desde > ch-fecha-hoy-num then
044000        move "la fecha desde no puede ser una fecha futura"
044100                                        to ch-mensaje
044200        move "N" to ch-rango-estado
044300     end-if.
044400     if ch-rango-valido and ch-servicio-filtro not = 0 then
044500        perform buscar-servicio-filtro
044600        if ch-no-encontrado then
044700           move "codigo de servicio de filtro no existe"
044800                                        to ch-mensaje
044900           move "N" to ch-rango-estado
045000        end-if
045100     end-if.
045200
045300 restar-un-mes.
045400     if ch-ft-mes = 1 then
045500        move 12 to ch-ft-mes
045600        subtract 1 from ch-ft-ano
045700     else
045800        subtract 1 from ch-ft-mes
045900     end-if.
046000
046100 restar-un-dia.
046200     if ch-ft-dia > 1 then
046300        subtract 1 from ch-ft-dia
046400     else
046500        if ch-ft-mes = 1 then
046600           move 12 to ch-ft-mes
046700           subtract 1 from ch-ft-ano
046800        else
046900           subtract 1 from ch-ft-mes
047000        end-if
047100        move ch-dm-dias (ch-ft-mes) to ch-ft-dia
047200        if ch-ft-mes = 2
047300           and ch-ft-ano / 4 * 4 = ch-ft-ano then
047400           add 1 to ch-ft-dia
047500        end-if
047600     end-if.
047700
047800 armar-informe.
047900     perform filtrar-movimientos.
048000     if ch-cant-mov = 0 then
048100        display ch-pantalla-principal
048200        display ch-pantalla-vacio
048300        go fin-opcion5
048400     end-if.
048500     move 1 to ch-idx-mov.
048600     go desplegar-pantallas.
048700
048800 desplegar-pantallas.
048900     move ch-tm-cantidad (ch-idx-mov) to ch-cantidad-vista.
049000     display ch-pantalla-principal.
049100     display ch-pantalla-informe.
049200     accept  ch-respuesta-informe.
049300
049400 eleccion.
049500     if ch-opcion not numeric then go desplegar-pantallas.
049600     if ch-opcion < 1 or ch-opcion > 3 then go desplegar-pantallas.
049700     if ch-op-anterior  then go anterior-registro.
049800     if ch-op-siguiente then go siguiente-registro.
049900     go mostrar-totales.
050000
050100 anterior-registro.
050200     if ch-idx-mov > 1 then
050300        subtract 1 from ch-idx-mov
050400     end-if.
050500     go desplegar-pantallas.
050600
050700 siguiente-registro.
050800     if ch-idx-mov < ch-cant-mov then
050900        add 1 to ch-idx-mov
051000     end-if.
051100     go desplegar-pantallas.
051200
051300 mostrar-totales.
051400     move ch-tot-ingreso-cuenta to ch-tot-ingreso-cuenta-ed.
051500     move ch-tot-ingreso-cant   to ch-tot-ingreso-cant-ed.
051600     move ch-tot-egreso-cuenta  to ch-tot-egreso-cuenta-ed.
051700     move ch-tot-egreso-cant    to ch-tot-egreso-cant-ed.
051800     display ch-pantalla-totales.
051900     accept  ch-respuesta-totales.
052000     go fin-opcion5.
052100
052200 filtrar-movimientos.
052300     move 0 to ch-cant-mov.
052400     move 0 to ch-tot-ingreso-cuenta.
052500     move 0 to ch-tot-egreso-cuenta.
052600     move 0 to ch-tot-ingreso-cant.
052700     move 0 to ch-tot-egreso-cant.
052800     open input movimiento-jrn.
052900 leer-movimiento.
053000     read movimiento-jrn next record at end go cerrar-movimiento.
053100     compute ch-mov-fecha-8 = ch-mov-fec-aaaa * 10000
053200                             + ch-mov-fec-mm * 100
053300                             + ch-mov-fec-dd.
053400     if ch-mov-fecha-8 < ch-param-desde
053500        or ch-mov-fecha-8 > ch-param-hasta then
053600        go leer-movimiento
053700     end-if.
053800     if ch-servicio-filtro not = 0
053900        and ch-mov-servicio-id not = ch-servicio-filtro then
054000        go leer-movimiento
054100     end-if.
054200     if ch-mov-es-ingreso then
054300        add 1 to ch-tot-ingreso-cuenta
054400        add ch-mov-cantidad to ch-tot-ingreso-cant
054500     else
054600        add 1 to ch-tot-egreso-cuenta
054700        add ch-mov-cantidad to ch-tot-egreso-cant
054800     end-if.
054900     add 1 to ch-cant-mov.
055000     move ch-mov-id            to ch-tm-id            (ch-cant-mov).
055100     move ch-mov-tipo          to ch-tm-tipo          (ch-cant-mov).
055200     move ch-mov-insumo-codigo to ch-tm-insumo-codigo (ch-cant-mov).
055300     move ch-mov-cantidad      to ch-tm-cantidad      (ch-cant-mov).
055400     move ch-mov-fec-aaaa      to ch-tm-fec-aaaa      (ch-cant-mov).
055500     move ch-mov-fec-mm        to ch-tm-fec-mm        (ch-cant-mov).
055600     move ch-mov-fec-dd        to ch-tm-fec-dd        (ch-cant-mov).
055700     perform buscar-insumo-nombre.
055800     perform buscar-servicio-nombre.
055900     go leer-movimiento.
056000 cerrar-movimiento.
056100     close movimiento-jrn.
056200
056300 buscar-insumo-nombre.
056400     move "insumo eliminado" to ch-tm-insumo-nombre (ch-cant-mov).
056500     perform revisar-insumo-nombre thru
056600             revisar-insumo-nombre-exit
056700         varying ch-idx-ins from 1 by 1
056800         until ch-idx-ins > ch-cant-insumos.
056900
057000 revisar-insumo-nombre.
057100     if ch-ti-codigo (ch-idx-ins) = ch-mov-insumo-codigo then
057200        move ch-ti-nombre (ch-idx-ins)
057300                        to ch-tm-insumo-nombre (ch-cant-mov)
057400     end-if.
057500 revisar-insumo-nombre-exit.
057600     exit.
057700
057800 buscar-servicio-nombre.
057900     move "-" to ch-tm-servicio-nombre (ch-cant-mov).
058000     if ch-mov-servicio-id not = 0 then
058100        perform revisar-servicio-nombre thru
058200                revisar-servicio-nombre-exit
058300            varying ch-sv-idx from 1 by 1
058400            until ch-sv-idx > 4
058500     end-if.
058600
058700 revisar-servicio-nombre.
058800     if ch-sv-id (ch-sv-idx) = ch-mov-servicio-id then
058900        move ch-sv-nombre (ch-sv-idx)
059000                     to ch-tm-servicio-nombre (ch-cant-mov)
059100     end-if.
059200 revisar-servicio-nombre-exit.
059300     exit.
059400
059500 buscar-servicio-filtro.
059600     move "N" to ch-encontrado.
059700     perform revisar-servicio-filtro thru
059800             revisar-servicio-filtro-exit
059900         varying ch-sv-idx from 1 by 1
060000         until ch-sv-idx > 4.
060100
060200 revisar-servicio-filtro.
060300     if ch-sv-id (ch-sv-idx) = ch-er-servicio-id then
060400        move "S" to ch-encontrado
060500     end-if.
060600 revisar-servicio-filtro-exit.
060700     exit.
060800
060900 cargar-tabla-servicio.
061000     open input servicio-tab.
061100     set ch-sv-idx to 1.
061200 leer-servicio.
061300     read servicio-tab next record at end go cerrar-servicio.
061400     move ch-srv-id            to ch-sv-id     (ch-sv-idx).
061500     move ch-srv-nombre        to ch-sv-nombre (ch-sv-idx).
061600     set ch-sv-idx up by 1.
061700     go leer-servicio.
061800 cerrar-servicio.
061900     close servicio-tab.
062000
062100 cargar-tabla-insumo.
062200     move 0 to ch-cant-insumos.
062300     open input insumo-mae.
062400 leer-insumo.
062500     read insumo-mae next record at end go cerrar-insumo.
062600     add 1 to ch-cant-insumos.
062700     move ch-ins-codigo to ch-ti-codigo (ch-cant-insumos).
062800     move ch-ins-nombre to ch-ti-nombre (ch-cant-insumos).
062900     go leer-insumo.
063000 cerrar-insumo.
063100     close insumo-mae.
063200
063300 fin-opcion5.
063400     goback.
