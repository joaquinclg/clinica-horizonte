000100 identification division.
000200 program-id. opcion4.
000300 author. claudio-ruz.
000400 installation. clinica horizonte - area de sistemas.
000500 date-written. 11/01/92.
000600 date-compiled.
000700 security. uso interno - departamento de abastecimiento.
000800*-----------------------------------------------------------------
000900*    programa.....: opcion4 (consulta de insumos por vencer)
001000*    descripcion..: recorre el maestro de insumos y arma, en
001100*                   memoria, el listado de los que tienen fecha de
001200*                   vencimiento informada y vencen dentro de los
001300*                   proximos n dias contados desde la fecha del
001400*                   sistema, donde n lo ingresa el usuario.  el
001500*                   insumo vencido NO se borra del maestro, solo
001600*                   se informa; la baja de un insumo es decision
001700*                   de abastecimiento, no de esta consulta.
001800*-----------------------------------------------------------------
001900*    historial de cambios
002000*    fecha     auto  pedido   descripcion
002100*    --------  ----  -------  --------------------------------
002200*    11/01/92  cr    ch-0023  version inicial (listado de
002300*                             medicamentos vencidos contra un
002400*                             archivo indexado aparte; el
002500*                             medicamento vencido se eliminaba
002600*                             del maestro al detectarlo).
002700*    08/11/93  mtz   ch-0031  se elimina el archivo temporal
002800*                             indexado; el listado se arma en una
002900*                             tabla en memoria, igual que en
003000*                             opcion3.
003100*    19/03/95  mtz   ch-0038  se elimina el borrado automatico del
003200*                             insumo vencido; quedaban bajas sin
003300*                             autorizacion cuando el operador solo
003400*                             queria mirar el listado.  desde ahora
003500*                             la consulta es de solo lectura.
003600*    09/02/99  jpr   ch-0050  revision ano 2000; la ventana de
003700*                             dias se compara con fecha de 8
003800*                             digitos (aaaammdd), ya no con el
003900*                             dia/mes/ano por separado.
004000*-----------------------------------------------------------------
004100 environment division.
004200 configuration section.
004300 special-names.
004400     upsi-0 is ch-sw-modo-prueba.
004500 input-output section.
004600 file-control.
004700     select insumo-mae assign to disk
004800     organization is relative
004900     access mode is dynamic
005000     relative key is ch-ins-relativo-tab
005100     file status is ch-fs-insumo.
005200
005300 data division.
005400 file section.
005500 fd  insumo-mae
005600     label record is standard
005700     value of file-id "INSUMO.DAT".
005800 copy "INSUMOR.CPY".
005900
006000 working-storage section.
006100 77 ch-fs-insumo             pic xx.
006200 77 ch-cant-insumos          pic 9(4) comp value 0.
006300 77 ch-cant-vencer           pic 9(4) comp value 0.
006400 77 ch-idx-ins               pic 9(4) comp.
006500 77 ch-idx-venc              pic 9(4) comp.
006600 77 ch-idx-menor             pic 9(4) comp.
006700 77 ch-dias-ventana          pic 9(3).
006800 77 ch-opcion                pic x.
006900    88 ch-op-anterior        value "1".
007000    88 ch-op-siguiente       value "2".
007100    88 ch-op-volver          value "3".
007200 01 ch-tabla-insumo.
007300    02 ch-ti-fila occurs 300 times.
007400       03 ch-ti-codigo        pic x(10).
007500       03 ch-ti-nombre        pic x(40).
007600       03 ch-ti-unidad        pic x(10).
007700       03 ch-ti-venc          pic 9(8).
007800       03 ch-ti-venc-pres     pic x(1).
007900 01 ch-tabla-vencer.
008000    02 ch-tv-fila occurs 300 times.
008100       03 ch-tv-codigo        pic x(10).
008200       03 ch-tv-nombre        pic x(40).
008300       03 ch-tv-unidad        pic x(10).
008400       03 ch-tv-venc          pic 9(8).
008500 01 ch-fila-temporal.
008600    02 ch-ft-codigo           pic x(10).
008700    02 ch-ft-nombre           pic x(40).
008800    02 ch-ft-unidad           pic x(10).
008900    02 ch-ft-venc             pic 9(8).
009000 01 ch-fecha-hoy-grupo.
009100    02 ch-fh-ano              pic 9(4).
009200    02 ch-fh-mes              pic 9(2).
009300    02 ch-fh-dia              pic 9(2).
009400 01 ch-fecha-hoy-num redefines ch-fecha-hoy-grupo
009500                               pic 9(8).
009600 77 ch-fecha-limite           pic 9(8).
009700 01 ch-venc-vista-grupo.
009800    02 ch-vv-ano              pic 9(4).
009900    02 ch-vv-mes              pic 9(2).
010000    02 ch-vv-dia              pic 9(2).
010100 01 ch-total-vencer-grupo      pic 9(4).
010200 01 ch-total-vencer-edit redefines ch-total-vencer-grupo
010300                               pic z(3)9.
010400 01 ch-fecha-programa.
010500    02 ch-fp-dia              pic 99.
010600    02 filler                 pic x value "/".
010700    02 ch-fp-mes              pic 99.
010800    02 filler                 pic x value "/".
010900    02 ch-fp-ano              pic 9(4).
011000 77 ch-linea-sub               pic x(80) value all "-".
011100
011200 linkage section.
011300 01 lk-fecha-sistema.
011400    02 lk-s-ano              pic 99.
011500    02 lk-s-mes              pic 99.
011600    02 lk-s-dia              pic 99.
011700 copy "SESIONWK.CPY" replacing ==ch-sesion-usuario== by
011800                               ==lk-sesion==.
011900
012000 screen section.
012100 01 ch-pantalla-dias
012200     background is blue foreground is white.
012300     02 ch-refresco
012400        blank screen
012500        reverse-video
012600        line 4 col 25 value is "insumos proximos a vencer".
012700     02 filler line 6 col 60
012800        value is "fecha:".
012900     02 filler col 68
013000        pic is x(10) using ch-fecha-programa.
013100     02 filler line 10 col 1
013200        value is "dias a consultar desde hoy:".
013300     02 filler col 40
013400        pic is 9(3) using ch-dias-ventana required auto.
013500 01 ch-pantalla-principal
013600     background is blue foreground is white.
013700     02 ch-refresco-2
013800        blank screen
013900        reverse-video
014000        line 4 col 25 value is "insumos proximos a vencer".
014100     02 filler line 6 col 60
014200        value is "fecha:".
014300     02 filler col 68
014400        pic is x(10) using ch-fecha-programa.
014500     02 filler line 8 col 1
014600        pic is x(80) using ch-linea-sub.
014700 01 ch-pantalla-informe.
014800     02 filler line 10 col 1
014900        value is "opcion 1: retroceder     opcion 2: avanzar".
015000     02 filler line 12 col 1
015100        value is "opcion 3: volver al menu principal".
015200     02 filler line 14 col 1
015300        pic is x(80) using ch-linea-sub.
015400     02 filler line 16 col 1
015500        value is "registro numero:".
015600     02 filler col 30
015700        pic is z(5)9 using ch-idx-venc.
015800     02 filler col 45
015900        value is "de un total de:".
016000     02 filler col 62
016100        pic is z(3)9 using ch-total-vencer-edit.
016200     02 filler line 18 col 1
016300        value is "codigo de insumo:".
016400     02 filler col 30
016500        pic is x(10) using ch-tv-codigo (ch-idx-venc).
016600     02 filler line 20 col 1
016700        value is "nombre del insumo:".
016800     02 filler col 30
016900        pic is x(40) using ch-tv-nombre (ch-idx-venc).
017000     02 filler line 22 col 1
017100        value is "unidad de medida:".
017200     02 filler col 30
017300        pic is x(10) using ch-tv-unidad (ch-idx-venc).
017400     02 filler line 24 col 1
017500        value is "fecha de vencimiento:".
017600     02 filler col 30
017700        pic is 9(4) using ch-vv-ano.
017800     02 filler col 35 value is "/".
017900     02 filler col 36
018000        pic is 99 using ch-vv-mes.
018100     02 filler col 39 value is "/".
018200     02 filler col 40
018300        pic is 99 using ch-vv-dia.
018400     02 filler line 26 col 1
018500        pic is x(80) using ch-linea-sub.
018600 01 ch-pantalla-vacio.
018700     02 filler line 12 col 1
018800        value is "ningun insumo vence dentro del plazo consultado".
018900 01 ch-respuesta-informe.
019000     02 filler line 16 col 60
019100        pic is x using ch-opcion required auto.
019200
019300 procedure division using lk-fecha-sistema lk-sesion.
019400 inicio.
019500     move lk-s-dia  to ch-fp-dia.
019600     move lk-s-mes  to ch-fp-mes.
019700     move lk-s-ano  to ch-fp-ano.
019800     if ch-fp-ano < 100 then
019900        compute ch-fp-ano = 2000 + ch-fp-ano
020000     end-if.
020100     move ch-fp-dia to ch-fh-dia.
020200     move ch-fp-mes to ch-fh-mes.
020300     move ch-fp-ano to ch-fh-ano.
020400     perform cargar-tabla-insumo.
020500
020600 pantalla-dias.
020700     display ch-pantalla-dias.
020800     accept  ch-pantalla-dias.
020900     if ch-dias-ventana not > 0 then
021000        go pantalla-dias
021100     end-if.
021200     compute ch-fecha-limite = ch-fecha-hoy-num + ch-dias-ventana.
021300     perform filtrar-por-vencer.
021400     perform ordenar-por-vencer thru fin-ordenar.
021500     if ch-cant-vencer = 0 then
021600        display ch-pantalla-principal
021700        display ch-pantalla-vacio
021800        go fin-opcion4
021900     end-if.
022000     move 1 to ch-idx-venc.
022100     move ch-cant-vencer to ch-total-vencer-grupo.
022200     go desplegar-pantallas.
022300
022400 desplegar-pantallas.
022500     move ch-tv-venc (ch-idx-venc) to ch-venc-vista-grupo.
022600     display ch-pantalla-principal.
022700     display ch-pantalla-informe.
022800     accept  ch-respuesta-informe.
022900
023000 eleccion.
023100     if ch-opcion not numeric then go desplegar-pantallas.
023200     if ch-opcion < 1 or ch-opcion > 3 then go desplegar-pantallas.
023300     if ch-op-anterior  then go anterior-registro.
023400     if ch-op-siguiente then go siguiente-registro.
023500     go fin-opcion4.
023600
023700 anterior-registro.
023800     if ch-idx-venc > 1 then
023900        subtract 1 from ch-idx-venc
024000     end-if.
024100     go desplegar-pantallas.
024200
024300 siguiente-registro.
024400     if ch-idx-venc < ch-cant-vencer then
024500        add 1 to ch-idx-venc
024600     end-if.
024700     go desplegar-pantallas.
024800
024900 filtrar-por-vencer.
025000     move 0 to ch-cant-vencer.
025100     perform revisar-filtro-vencer thru
025200             revisar-filtro-vencer-exit
025300         varying ch-idx-ins from 1 by 1
025400         until ch-idx-ins > ch-cant-insumos.
025500
025600 revisar-filtro-vencer.
025700     if ch-ti-venc-pres (ch-idx-ins) = "S"
025800        and ch-ti-venc (ch-idx-ins) >= ch-fecha-hoy-num
025900        and ch-ti-venc (ch-idx-ins) < ch-fecha-limite
026000        then
026100        add 1 to ch-cant-vencer
026200        move ch-ti-codigo (ch-idx-ins)
026300                          to ch-tv-codigo (ch-cant-vencer)
026400        move ch-ti-nombre (ch-idx-ins)
026500                          to ch-tv-nombre (ch-cant-vencer)
026600        move ch-ti-unidad (ch-idx-ins)
026700                          to ch-tv-unidad (ch-cant-vencer)
026800        move ch-ti-venc   (ch-idx-ins)
026900                          to ch-tv-venc   (ch-cant-vencer)
027000     end-if.
027100 revisar-filtro-vencer-exit.
027200     exit.
027300
027400 ordenar-por-vencer.
027500     if ch-cant-vencer < 2 then go fin-ordenar.
027600     perform explorar-menor-vencer thru
027700             explorar-menor-vencer-exit
027800         varying ch-idx-ins from 1 by 1
027900         until ch-idx-ins > ch-cant-vencer - 1.
028000
028100 explorar-menor-vencer.
028200     move ch-idx-ins to ch-idx-menor.
028300     perform revisar-menor-vencer thru
028400             revisar-menor-vencer-exit
028500         varying ch-idx-venc from ch-idx-ins by 1
028600         until ch-idx-venc > ch-cant-vencer.
028700     if ch-idx-menor not = ch-idx-ins then
028800        perform intercambiar-por-vencer
028900     end-if.
029000 explorar-menor-vencer-exit.
029100     exit.
029200
029300 revisar-menor-vencer.
029400     if ch-tv-venc (ch-idx-venc) < ch-tv-venc (ch-idx-menor)
029500        then
029600        move ch-idx-venc to ch-idx-menor
029700     end-if.
029800 revisar-menor-vencer-exit.
029900     exit.
030000 fin-ordenar.
030100     exit.
030200
030300 intercambiar-por-vencer.
030400     move ch-tv-fila (ch-idx-ins) to ch-fila-temporal.
030500     move ch-tv-fila (ch-idx-menor) to ch-tv-fila (ch-idx-ins).
030600     move ch-ft-codigo to ch-tv-codigo (ch-idx-menor).
030700     move ch-ft-nombre to ch-tv-nombre (ch-idx-menor).
030800     move ch-ft-unidad to ch-tv-unidad (ch-idx-menor).
030900     move ch-ft-venc   to ch-tv-venc   (ch-idx-menor).
031000
031100 cargar-tabla-insumo.
031200     move 0 to ch-cant-insumos.
031300     open input insumo-mae.
031400 leer-insumo.
031500     read insumo-mae next record at end go cerrar-insumo.
031600     add 1 to ch-cant-insumos.
031700     move ch-ins-codigo        to ch-ti-codigo    (ch-cant-insumos).
031800     move ch-ins-nombre        to ch-ti-nombre    (ch-cant-insumos).
031900     move ch-ins-unidad-medida to ch-ti-unidad    (ch-cant-insumos).
032000     move ch-ins-venc-num      to ch-ti-venc      (ch-cant-insumos).
032100     move ch-ins-venc-presente to ch-ti-venc-pres (ch-cant-insumos).
032200     go leer-insumo.
032300 cerrar-insumo.
032400     close insumo-mae.
032500
032600 fin-opcion4.
032700     goback.
