000100 identification division.
000200 program-id. opcion2.
000300 author. claudio-ruz.
000400 installation. clinica horizonte - area de sistemas.
000500 date-written. 02/06/89.
000600 date-compiled.
000700 security. uso interno - departamento de abastecimiento.
000800*-----------------------------------------------------------------
000900*    programa.....: opcion2 (egreso de insumos desde stock)
001000*    descripcion..: registra la entrega de insumos a un servicio
001100*                   del hospital (guardia, internacion, quirofano,
001200*                   consultorios) y disminuye el stock del insumo
001300*                   en el maestro.  graba un movimiento tipo
001400*                   EGRESO en el diario por cada entrega posteada.
001500*                   no permite egresar mas cantidad que la que
001600*                   figura en stock.
001700*-----------------------------------------------------------------
001800*    historial de cambios
001900*    fecha     auto  pedido   descripcion
002000*    --------  ----  -------  --------------------------------
002100*    02/06/89  cr    ch-0007  version inicial (venta de factura
002200*                             contra el maestro de medicamentos).
002300*    02/09/90  cr    ch-0017  se agrega el diario de movimiento.
002400*    08/11/93  mtz   ch-0029  el egreso ahora va contra un servicio
002500*                             del hospital (tabla servicr), no
002600*                             contra un cliente particular; se
002700*                             elimina el maestro de clientes y el
002800*                             de facturas.
002900*    11/01/92  cr    ch-0022  se elimina la posibilidad de vender
003000*                             mas stock del que figura en el
003100*                             maestro; antes quedaba en negativo.
003200*    09/02/99  jpr   ch-0048  revision ano 2000; ch-mov-fecha
003300*                             pasa a 14 digitos y se toma la
003400*                             hora del sistema, no solo el dia.
003500*    30/01/04  mtz   ch-0063  el egreso exige usuario autenticado
003600*                             (ver opcion0); se graba
003700*                             ch-mov-usuario-legajo.
003800*    17/06/05  mtz   ch-0068  se agrega aviso de stock critico al
003900*                             terminar el egreso, si el stock
004000*                             resultante queda en o bajo el minimo.
004100*-----------------------------------------------------------------
004200 environment division.
004300 configuration section.
004400 special-names.
004500     upsi-0 is ch-sw-modo-prueba.
004600 input-output section.
004700 file-control.
004800     select insumo-mae assign to disk
004900     organization is relative
005000     access mode is dynamic
005100     relative key is ch-ins-relativo-tab
005200     file status is ch-fs-insumo.
005300
005400     select movimiento-jrn assign to disk
005500     organization is sequential
005600     access mode is sequential
005700     file status is ch-fs-movim.
005800
005900     select servicio-tab assign to disk
006000     organization is sequential
006100     access mode is sequential
006200     file status is ch-fs-servicio.
006300
006400 data division.
006500 file section.
006600 fd  insumo-mae
006700     label record is standard
006800     value of file-id "INSUMO.DAT".
006900 copy "INSUMOR.CPY".
007000
007100 fd  movimiento-jrn
007200     label record is standard
007300     value of file-id "MOVIMIEN.DAT".
007400 copy "MOVIMIR.CPY".
007500
007600 fd  servicio-tab
007700     label record is standard
007800     value of file-id "SERVICIO.DAT".
007900 copy "SERVICR.CPY".
008000
008100 working-storage section.
008200 77 ch-fs-insumo             pic xx.
008300 77 ch-fs-movim              pic xx.
008400 77 ch-fs-servicio           pic xx.
008500 77 ch-cant-insumos          pic 9(4) comp value 0.
008600 77 ch-idx-ins               pic 9(4) comp.
008700 77 ch-ultimo-id-mov         pic 9(9) comp value 0.
008800 77 ch-encontrado            pic x(1).
008900    88 ch-si-encontrado      value "S".
009000    88 ch-no-encontrado      value "N".
009100 77 ch-error-escritura       pic x(1).
009200    88 ch-si-error-escritura value "S".
009300    88 ch-no-error-escritura value "N".
009400 01 ch-tabla-insumo.
009500    02 ch-ti-fila occurs 300 times
009600       indexed by ch-ti-idx.
009700       03 ch-ti-codigo        pic x(10).
009800       03 ch-ti-nombre        pic x(40).
009900       03 ch-ti-unidad        pic x(10).
010000       03 ch-ti-stock         pic s9(7) comp-3.
010100       03 ch-ti-stock-min     pic s9(7) comp-3.
010200       03 ch-ti-estado        pic x(9).
010300       03 ch-ti-venc          pic 9(8).
010400       03 ch-ti-venc-pres     pic x(1).
010500       03 ch-ti-relativo      pic 9(4) comp.
010600 01 ch-tabla-servicio.
010700    02 ch-sv-fila occurs 4 times
010800       indexed by ch-sv-idx.
010900       03 ch-sv-id            pic 9(4).
011000       03 ch-sv-nombre        pic x(20).
011100 01 ch-entrada-pantalla.
011200    02 ch-ep-codigo          pic x(10).
011300    02 ch-ep-cantidad        pic 9(7).
011400    02 ch-ep-servicio-id     pic 9(4).
011500    02 ch-ep-otro            pic x(1).
011600       88 ch-ep-si-otro      value "S".
011700       88 ch-ep-no-otro      value "N".
011800 01 ch-fecha-hora-hoy.
011900    02 ch-fh-aaaa            pic 9(4).
012000    02 ch-fh-mm              pic 9(2).
012100    02 ch-fh-dd              pic 9(2).
012200    02 ch-fh-hhmmss          pic 9(6).
012300 01 ch-fecha-hora-num redefines ch-fecha-hora-hoy
012400                              pic 9(14).
012500 77 ch-mensaje               pic x(60).
012600 77 ch-mensaje-critico       pic x(60).
012700 77 ch-stock-disponible      pic z(6)9.
012800
012900 linkage section.
013000 01 lk-fecha-sistema.
013100    02 lk-s-ano              pic 99.
013200    02 lk-s-mes              pic 99.
013300    02 lk-s-dia              pic 99.
013400 copy "SESIONWK.CPY" replacing ==ch-sesion-usuario== by
013500                               ==lk-sesion==.
013600
013700 screen section.
013800 01 ch-pantalla-egreso
013900     background is blue foreground is white.
014000     02 ch-refresco
014100        blank screen
014200        reverse-video
014300        line 4 col 25 value is "egreso de insumo de stock".
014400     02 filler line 8 col 1
014500        value is "codigo del insumo:".
014600     02 filler col 40
014700        pic is x(10) using ch-ep-codigo required auto.
014800     02 filler line 10 col 1
014900        value is "cantidad que egresa:".
015000     02 filler col 40
015100        pic is 9(7) using ch-ep-cantidad required auto.
015200     02 filler line 12 col 1
015300        value is "codigo del servicio que retira:".
015400     02 filler col 40
015500        pic is 9(4) using ch-ep-servicio-id required auto.
015600 01 ch-pantalla-resultado.
015700     02 filler line 14 col 1
015800        pic is x(60) using ch-mensaje.
015900     02 filler line 15 col 1
016000        pic is x(60) using ch-mensaje-critico.
016100     02 filler line 16 col 1
016200        value is "stock disponible:".
016300     02 filler col 20
016400        pic is z(6)9 using ch-stock-disponible.
016500 01 ch-pantalla-pregunta.
016600     02 filler line 18 col 1
016700        value is "egresa otro insumo (s/n)?".
016800     02 filler col 30
016900        pic is x using ch-ep-otro required auto.
017000
017100 procedure division using lk-fecha-sistema lk-sesion.
017200 inicio.
017300     move lk-s-dia  to ch-fh-dd.
017400     move lk-s-mes  to ch-fh-mm.
017500     move lk-s-ano  to ch-fh-aaaa.
017600     if ch-fh-aaaa < 100 then
017700        compute ch-fh-aaaa = 2000 + ch-fh-aaaa
017800     end-if.
017900     accept ch-fh-hhmmss from time.
018000     perform cargar-tabla-servicio.
018100     perform cargar-tabla-insumo.
018200
018300 pantalla-egreso.
018400     move spaces to ch-mensaje-critico.
018500     move 0      to ch-stock-disponible.
018600     display ch-pantalla-egreso.
018700     accept  ch-pantalla-egreso.
018800
018900 validar-egreso.
019000     if ch-ep-codigo = spaces then
019100        move "codigo de insumo obligatorio" to ch-mensaje
019200        go mostrar-mensaje
019300     end-if.
019400     if ch-ep-cantidad not > 0 then
019500        move "la cantidad debe ser mayor que cero" to ch-mensaje
019600        go mostrar-mensaje
019700     end-if.
019800     if not ch-ses-ok of lk-sesion then
019900        move "no hay un usuario autenticado" to ch-mensaje
020000        go mostrar-mensaje
020100     end-if.
020200     perform buscar-insumo-por-codigo.
020300     if ch-no-encontrado then
020400        move "insumo no encontrado" to ch-mensaje
020500        go mostrar-mensaje
020600     end-if.
020700     perform buscar-servicio-por-codigo.
020800     if ch-no-encontrado then
020900        move "servicio no encontrado" to ch-mensaje
021000        go mostrar-mensaje
021100     end-if.
021200     if ch-ti-stock (ch-ti-idx) < ch-ep-cantidad then
021300        move "stock insuficiente para el egreso pedido" to ch-mensaje
021400        move ch-ti-stock (ch-ti-idx) to ch-stock-disponible
021500        go mostrar-mensaje
021600     end-if.
021700     go actualizar-stock-egreso.
021800
021900 actualizar-stock-egreso.
022000     compute ch-ti-stock (ch-ti-idx) =
022100             ch-ti-stock (ch-ti-idx) - ch-ep-cantidad.
022200     move "N" to ch-error-escritura.
022300     perform rescribir-insumo.
022400     if ch-si-error-escritura then
022500        move "no se pudo actualizar el stock" to ch-mensaje
022600        go mostrar-mensaje
022700     end-if.
022800     perform grabar-movimiento-egreso.
022900     move "egreso registrado" to ch-mensaje.
023000     perform verificar-stock-critico.
023100     go mostrar-mensaje.
023200
023300 verificar-stock-critico.
023400     move spaces to ch-mensaje-critico.
023500     if ch-ti-stock (ch-ti-idx) not > ch-ti-stock-min (ch-ti-idx)
023600        then
023700        move "aviso: el insumo quedo en stock critico"
023800                                        to ch-mensaje-critico
023900     end-if.
024000
024100 rescribir-insumo.
024200     open i-o insumo-mae.
024300     move ch-ti-relativo (ch-ti-idx) to ch-ins-relativo-tab.
024400     read insumo-mae invalid key
024500        move "S" to ch-error-escritura
024600     end-read.
024700     if ch-no-error-escritura then
024800        move ch-ti-stock (ch-ti-idx) to ch-ins-stock
024900        rewrite ch-reg-insumo invalid key
025000           move "S" to ch-error-escritura
025100        end-rewrite
025200     end-if.
025300     close insumo-mae.
025400
025500 grabar-movimiento-egreso.
025600     perform buscar-ultimo-id-movimiento.
025700     open extend movimiento-jrn.
025800     add 1 to ch-ultimo-id-mov.
025900     move ch-ultimo-id-mov       to ch-mov-id.
026000     move "EGRESO"               to ch-mov-tipo.
026100     move ch-fh-aaaa             to ch-mov-fec-aaaa.
026200     move ch-fh-mm               to ch-mov-fec-mm.
026300     move ch-fh-dd               to ch-mov-fec-dd.
026400     move ch-fh-hhmmss           to ch-mov-fec-hhmmss.
026500     move ch-ep-cantidad         to ch-mov-cantidad.
026600     move ch-ses-legajo of lk-sesion
026700                                 to ch-mov-usuario-legajo.
026800     move ch-ep-codigo           to ch-mov-insumo-codigo.
026900     move ch-ep-servicio-id      to ch-mov-servicio-id.
027000     write ch-reg-movimiento.
027100     close movimiento-jrn.
027200
027300 buscar-ultimo-id-movimiento.
027400     move 0 to ch-ultimo-id-mov.
027500     open input movimiento-jrn.
027600 leer-ultimo-movimiento.
027700     read movimiento-jrn next record at end
027800        go cerrar-ultimo-movimiento.
027900     if ch-mov-id > ch-ultimo-id-mov then
028000        move ch-mov-id to ch-ultimo-id-mov
028100     end-if.
028200     go leer-ultimo-movimiento.
028300 cerrar-ultimo-movimiento.
028400     close movimiento-jrn.
028500
028600 buscar-insumo-por-codigo.
028700     move "N" to ch-encontrado.
028800     set ch-ti-idx to 1.
028900     perform revisar-insumo-por-codigo thru
029000             revisar-insumo-por-codigo-exit
029100         varying ch-idx-ins from 1 by 1
029200         until ch-idx-ins > ch-cant-insumos.
029300
029400 revisar-insumo-por-codigo.
029500     if ch-ti-codigo (ch-idx-ins) = ch-ep-codigo then
029600        set ch-ti-idx to ch-idx-ins
029700        move "S" to ch-encontrado
029800     end-if.
029900 revisar-insumo-por-codigo-exit.
030000     exit.
030100
030200 buscar-servicio-por-codigo.
030300     move "N" to ch-encontrado.
030400     set ch-sv-idx to 1.
030500     perform revisar-servicio-por-codigo thru
030600             revisar-servicio-por-codigo-exit
030700         varying ch-sv-idx from 1 by 1
030800         until ch-sv-idx > 4.
030900
031000 revisar-servicio-por-codigo.
031100     if ch-sv-id (ch-sv-idx) = ch-ep-servicio-id then
031200        move "S" to ch-encontrado
031300     end-if.
031400 revisar-servicio-por-codigo-exit.
031500     exit.
031600
031700 cargar-tabla-servicio.
031800     open input servicio-tab.
031900     set ch-sv-idx to 1.
032000 leer-servicio.
032100     read servicio-tab next record at end go cerrar-servicio.
032200     move ch-srv-id            to ch-sv-id     (ch-sv-idx).
032300     move ch-srv-nombre        to ch-sv-nombre (ch-sv-idx).
032400     set ch-sv-idx up by 1.
032500     go leer-servicio.
032600 cerrar-servicio.
032700     close servicio-tab.
032800
032900 cargar-tabla-insumo.
033000     move 0 to ch-cant-insumos.
033100     open input insumo-mae.
033200 leer-insumo.
033300     read insumo-mae next record at end go cerrar-insumo.
033400     add 1 to ch-cant-insumos.
033500     move ch-ins-codigo      to ch-ti-codigo    (ch-cant-insumos).
033600     move ch-ins-nombre      to ch-ti-nombre     (ch-cant-insumos).
033700     move ch-ins-unidad-medida
033800                             to ch-ti-unidad     (ch-cant-insumos).
033900     move ch-ins-stock       to ch-ti-stock      (ch-cant-insumos).
034000     move ch-ins-stock-minimo
034100                             to ch-ti-stock-min  (ch-cant-insumos).
034200     move ch-ins-estado      to ch-ti-estado     (ch-cant-insumos).
034300     move ch-ins-venc-num    to ch-ti-venc       (ch-cant-insumos).
034400     move ch-ins-venc-presente
034500                             to ch-ti-venc-pres  (ch-cant-insumos).
034600     move ch-ins-relativo-tab
034700                             to ch-ti-relativo   (ch-cant-insumos).
034800     go leer-insumo.
034900 cerrar-insumo.
035000     close insumo-mae.
035100
035200 mostrar-mensaje.
035300     display ch-pantalla-resultado.
035400     go pantalla-pregunta.
035500
035600 pantalla-pregunta.
035700     display ch-pantalla-pregunta.
035800     accept  ch-pantalla-pregunta.
035900     if ch-ep-si-otro then go pantalla-egreso.
036000     go fin-opcion2.
036100
036200 fin-opcion2.
036300     goback.
