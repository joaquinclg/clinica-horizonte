000100 identification division.
000200 program-id. crea-movimiento.
000300 author. claudio-ruz.
000400 installation. clinica horizonte - area de sistemas.
000500 date-written. 02/06/89.
000600 date-compiled.
000700 security. uso interno - departamento de abastecimiento.
000800*-----------------------------------------------------------------
000900*    programa.....: crea-movimiento
001000*    descripcion..: utilitario de una sola corrida que deja listo,
001100*                   en blanco, el diario secuencial de movimientos
001200*                   de stock (ingresos y egresos).  se corre junto
001300*                   con crea-maestros al instalar el subsistema en
001400*                   un equipo nuevo.  si se vuelve a correr con el
001500*                   diario ya cargado, open output lo trunca y se
001600*                   pierde el historial; no correr en produccion
001700*                   con datos.
001800*-----------------------------------------------------------------
001900*    historial de cambios
002000*    fecha     auto  pedido   descripcion
002100*    --------  ----  -------  --------------------------------
002200*    02/06/89  cr    ch-0008  version inicial (crea el archivo de
002300*                             productos vencidos de farmacia).
002400*    19/03/95  mtz   ch-0038  se reemplaza por el diario de
002500*                             movimiento de stock; el archivo de
002600*                             vencidos pasa a ser una consulta en
002700*                             memoria sobre el maestro de insumo
002800*                             (ver opcion4), no un archivo aparte.
002900*    09/02/99  jpr   ch-0049  revision ano 2000, sin cambios de
003000*                             layout (el diario ya usa la copia
003100*                             movimir.cpy con fecha de 14 digitos).
003200*-----------------------------------------------------------------
003300 environment division.
003400 configuration section.
003500 special-names.
003600     upsi-0 is ch-sw-modo-prueba.
003700 input-output section.
003800 file-control.
003900
004000     select movimiento-jrn assign to disk
004100     organization is sequential
004200     access mode is sequential
004300     file status is ch-fs-movim.
004400
004500 data division.
004600 file section.
004700 fd  movimiento-jrn
004800     label record is standard
004900     value of file-id "MOVIMIEN.DAT".
005000 copy "MOVIMIR.CPY".
005100
005200 working-storage section.
005300 77 ch-fs-movim               pic xx.
005400 01 ch-fs-movim-r redefines ch-fs-movim.
005500    02 ch-fs-movim-1          pic x.
005600    02 ch-fs-movim-2          pic x.
005700 77 ch-codigo-retorno         pic 9(4) comp value 0.
005800 01 ch-mensaje                pic x(60).
005900
006000 procedure division.
006100 inicio.
006200     open output movimiento-jrn.
006300     if ch-fs-movim not = "00"
006400        move 16 to ch-codigo-retorno
006500        move "error creando MOVIMIEN.DAT, revisar permisos."
006600          to ch-mensaje
006700        close movimiento-jrn
006800        go fin-crea
006900     end-if.
007000     close movimiento-jrn.
007100     move "diario de movimiento creado, cero registros."
007200       to ch-mensaje.
007300 fin-crea.
007400     display ch-mensaje.
007500     move ch-codigo-retorno to return-code.
007600     stop run.
