000100 identification division.
000200 program-id. opcion3.
000300 author. claudio-ruz.
000400 installation. clinica horizonte - area de sistemas.
000500 date-written. 25/05/89.
000600 date-compiled.
000700 security. uso interno - departamento de abastecimiento.
000800*-----------------------------------------------------------------
000900*    programa.....: opcion3 (consulta de stock critico)
001000*    descripcion..: recorre el maestro de insumos y arma, en
001100*                   memoria, el listado de los insumos cuyo stock
001200*                   quedo en o bajo el stock minimo fijado para
001300*                   ese insumo.  se presenta ordenado por nombre
001400*                   de insumo, y se navega registro a registro con
001500*                   las mismas teclas de avance/retroceso de las
001600*                   otras consultas del sistema.  no totaliza ni
001700*                   quiebra por ningun campo, es solo un listado.
001800*-----------------------------------------------------------------
001900*    historial de cambios
002000*    fecha     auto  pedido   descripcion
002100*    --------  ----  -------  --------------------------------
002200*    25/05/89  cr    ch-0008  version inicial (listado de
002300*                             medicamentos bajo stock critico,
002400*                             contra un archivo indexado aparte).
002500*    08/11/93  mtz   ch-0030  se elimina el archivo temporal
002600*                             indexado; el listado se arma y se
002700*                             ordena en una tabla en memoria.
002800*    27/06/94  mtz   ch-0034  el criterio de "critico" pasa a ser
002900*                             stock <= stock minimo del insumo
003000*                             (antes era un umbral fijo para
003100*                             todos los medicamentos).
003200*    09/02/99  jpr   ch-0049  revision ano 2000 de la fecha del
003300*                             encabezado de pantalla.
003400*-----------------------------------------------------------------
003500 environment division.
003600 configuration section.
003700 special-names.
003800     upsi-0 is ch-sw-modo-prueba.
003900 input-output section.
004000 file-control.
004100     select insumo-mae assign to disk
004200     organization is relative
004300     access mode is dynamic
004400     relative key is ch-ins-relativo-tab
004500     file status is ch-fs-insumo.
004600
004700 data division.
004800 file section.
004900 fd  insumo-mae
005000     label record is standard
005100     value of file-id "INSUMO.DAT".
005200 copy "INSUMOR.CPY".
005300
005400 working-storage section.
005500 77 ch-fs-insumo             pic xx.
005600 77 ch-cant-insumos          pic 9(4) comp value 0.
005700 77 ch-cant-criticos         pic 9(4) comp value 0.
005800 77 ch-idx-ins               pic 9(4) comp.
005900 77 ch-idx-crit              pic 9(4) comp.
006000 77 ch-idx-menor             pic 9(4) comp.
006100 77 ch-opcion                pic x.
006200    88 ch-op-anterior        value "1".
006300    88 ch-op-siguiente       value "2".
006400    88 ch-op-volver          value "3".
006500 01 ch-tabla-insumo.
006600    02 ch-ti-fila occurs 300 times.
006700       03 ch-ti-codigo        pic x(10).
006800       03 ch-ti-nombre        pic x(40).
006900       03 ch-ti-unidad        pic x(10).
007000       03 ch-ti-stock         pic s9(7) comp-3.
007100       03 ch-ti-stock-min     pic s9(7) comp-3.
007200 01 ch-tabla-critica.
007300    02 ch-tc-fila occurs 300 times.
007400       03 ch-tc-codigo        pic x(10).
007500       03 ch-tc-nombre        pic x(40).
007600       03 ch-tc-unidad        pic x(10).
007700       03 ch-tc-stock         pic s9(7) comp-3.
007800       03 ch-tc-stock-min     pic s9(7) comp-3.
007900 01 ch-fila-temporal.
008000    02 ch-ft-codigo           pic x(10).
008100    02 ch-ft-nombre           pic x(40).
008200    02 ch-ft-unidad           pic x(10).
008300    02 ch-ft-stock            pic s9(7) comp-3.
008400    02 ch-ft-stock-min        pic s9(7) comp-3.
008500 01 ch-stock-actual-grupo      pic 9(7).
008600 01 ch-stock-actual-edit redefines ch-stock-actual-grupo
008700                               pic z(6)9.
008800 01 ch-stock-minimo-grupo      pic 9(7).
008900 01 ch-stock-minimo-edit redefines ch-stock-minimo-grupo
009000                               pic z(6)9.
009100 01 ch-total-criticos-grupo    pic 9(4).
009200 01 ch-total-criticos-edit redefines ch-total-criticos-grupo
009300                               pic z(3)9.
009400 01 ch-fecha-programa.
009500    02 ch-fp-dia              pic 99.
009600    02 filler                 pic x value "/".
009700    02 ch-fp-mes              pic 99.
009800    02 filler                 pic x value "/".
009900    02 ch-fp-ano              pic 9(4).
010000 77 ch-linea-sub               pic x(80) value all "-".
010100
010200 linkage section.
010300 01 lk-fecha-sistema.
010400    02 lk-s-ano              pic 99.
010500    02 lk-s-mes              pic 99.
010600    02 lk-s-dia              pic 99.
010700 copy "SESIONWK.CPY" replacing ==ch-sesion-usuario== by
010800                               ==lk-sesion==.
010900
011000 screen section.
011100 01 ch-pantalla-principal
011200     background is blue foreground is white.
011300     02 ch-refresco
011400        blank screen
011500        reverse-video
011600        line 4 col 25 value is "consulta de stock critico".
011700     02 filler line 6 col 60
011800        value is "fecha:".
011900     02 filler col 68
012000        pic is x(10) using ch-fecha-programa.
012100     02 filler line 8 col 1
012200        pic is x(80) using ch-linea-sub.
012300 01 ch-pantalla-informe.
012400     02 filler line 10 col 1
012500        value is "opcion 1: retroceder     opcion 2: avanzar".
012600     02 filler line 12 col 1
012700        value is "opcion 3: volver al menu principal".
012800     02 filler line 14 col 1
012900        pic is x(80) using ch-linea-sub.
013000     02 filler line 16 col 1
013100        value is "registro numero:".
013200     02 filler col 30
013300        pic is z(5)9 using ch-idx-crit.
013400     02 filler col 45
013500        value is "de un total de:".
013600     02 filler col 62
013700        pic is z(3)9 using ch-total-criticos-edit.
013800     02 filler line 18 col 1
013900        value is "codigo de insumo:".
014000     02 filler col 30
014100        pic is x(10) using ch-tc-codigo (ch-idx-crit).
014200     02 filler line 20 col 1
014300        value is "nombre del insumo:".
014400     02 filler col 30
014500        pic is x(40) using ch-tc-nombre (ch-idx-crit).
014600     02 filler line 22 col 1
014700        value is "unidad de medida:".
014800     02 filler col 30
014900        pic is x(10) using ch-tc-unidad (ch-idx-crit).
015000     02 filler line 24 col 1
015100        value is "stock actual:".
015200     02 filler col 30
015300        pic is z(6)9 using ch-stock-actual-edit.
015400     02 filler line 26 col 1
015500        value is "stock minimo:".
015600     02 filler col 30
015700        pic is z(6)9 using ch-stock-minimo-edit.
015800     02 filler line 28 col 1
015900        pic is x(80) using ch-linea-sub.
016000 01 ch-pantalla-vacio.
016100     02 filler line 10 col 1
016200        value is "no hay insumos en stock critico".
016300 01 ch-respuesta-informe.
016400     02 filler line 16 col 60
016500        pic is x using ch-opcion required auto.
016600
016700 procedure division using lk-fecha-sistema lk-sesion.
016800 inicio.
016900     move lk-s-dia  to ch-fp-dia.
017000     move lk-s-mes  to ch-fp-mes.
017100     move lk-s-ano  to ch-fp-ano.
017200     if ch-fp-ano < 100 then
017300        compute ch-fp-ano = 2000 + ch-fp-ano
017400     end-if.
017500     perform cargar-tabla-insumo.
017600     perform filtrar-criticos.
017700     perform ordenar-criticos thru fin-ordenar.
017800     if ch-cant-criticos = 0 then
017900        display ch-pantalla-principal
018000        display ch-pantalla-vacio
018100        go fin-opcion3
018200     end-if.
018300     move 1 to ch-idx-crit.
018400     move ch-cant-criticos to ch-total-criticos-grupo.
018500     go desplegar-pantallas.
018600
018700 desplegar-pantallas.
018800     move ch-tc-stock     (ch-idx-crit) to ch-stock-actual-grupo.
018900     move ch-tc-stock-min (ch-idx-crit) to ch-stock-minimo-grupo.
019000     display ch-pantalla-principal.
019100     display ch-pantalla-informe.
019200     accept  ch-respuesta-informe.
019300
019400 eleccion.
019500     if ch-opcion not numeric then go desplegar-pantallas.
019600     if ch-opcion < 1 or ch-opcion > 3 then go desplegar-pantallas.
019700     if ch-op-anterior  then go anterior-registro.
019800     if ch-op-siguiente then go siguiente-registro.
019900     go fin-opcion3.
020000
020100 anterior-registro.
020200     if ch-idx-crit > 1 then
020300        subtract 1 from ch-idx-crit
020400     end-if.
020500     go desplegar-pantallas.
020600
020700 siguiente-registro.
020800     if ch-idx-crit < ch-cant-criticos then
020900        add 1 to ch-idx-crit
021000     end-if.
021100     go desplegar-pantallas.
021200
021300 filtrar-criticos.
021400     move 0 to ch-cant-criticos.
021500     perform revisar-filtro-critico thru
021600             revisar-filtro-critico-exit
021700         varying ch-idx-ins from 1 by 1
021800         until ch-idx-ins > ch-cant-insumos.
021900
022000 revisar-filtro-critico.
022100     if ch-ti-stock (ch-idx-ins) not > ch-ti-stock-min (ch-idx-ins)
022200        then
022300        add 1 to ch-cant-criticos
022400        move ch-ti-codigo    (ch-idx-ins)
022500                             to ch-tc-codigo    (ch-cant-criticos)
022600        move ch-ti-nombre    (ch-idx-ins)
022700                             to ch-tc-nombre    (ch-cant-criticos)
022800        move ch-ti-unidad    (ch-idx-ins)
022900                             to ch-tc-unidad    (ch-cant-criticos)
023000        move ch-ti-stock     (ch-idx-ins)
023100                             to ch-tc-stock     (ch-cant-criticos)
023200        move ch-ti-stock-min (ch-idx-ins)
023300                             to ch-tc-stock-min (ch-cant-criticos)
023400     end-if.
023500 revisar-filtro-critico-exit.
023600     exit.
023700
023800 ordenar-criticos.
023900     if ch-cant-criticos < 2 then go fin-ordenar.
024000     perform explorar-menor-critico thru
024100             explorar-menor-critico-exit
024200         varying ch-idx-ins from 1 by 1
024300         until ch-idx-ins > ch-cant-criticos - 1.
024400
024500 explorar-menor-critico.
024600     move ch-idx-ins to ch-idx-menor.
024700     perform revisar-menor-critico thru
024800             revisar-menor-critico-exit
024900         varying ch-idx-crit from ch-idx-ins by 1
025000         until ch-idx-crit > ch-cant-criticos.
025100     if ch-idx-menor not = ch-idx-ins then
025200        perform intercambiar-criticos
025300     end-if.
025400 explorar-menor-critico-exit.
025500     exit.
025600
025700 revisar-menor-critico.
025800     if ch-tc-nombre (ch-idx-crit) < ch-tc-nombre (ch-idx-menor)
025900        then
026000        move ch-idx-crit to ch-idx-menor
026100     end-if.
026200 revisar-menor-critico-exit.
026300     exit.
026400 fin-ordenar.
026500     exit.
026600
026700 intercambiar-criticos.
026800     move ch-tc-fila (ch-idx-ins)   to ch-fila-temporal.
026900     move ch-tc-fila (ch-idx-menor) to ch-tc-fila (ch-idx-ins).
027000     move ch-ft-codigo              to ch-tc-codigo    (ch-idx-menor).
027100     move ch-ft-nombre              to ch-tc-nombre    (ch-idx-menor).
027200     move ch-ft-unidad              to ch-tc-unidad    (ch-idx-menor).
027300     move ch-ft-stock               to ch-tc-stock     (ch-idx-menor).
027400     move ch-ft-stock-min           to ch-tc-stock-min (ch-idx-menor).
027500
027600 cargar-tabla-insumo.
027700     move 0 to ch-cant-insumos.
027800     open input insumo-mae.
027900 leer-insumo.
028000     read insumo-mae next record at end go cerrar-insumo.
028100     add 1 to ch-cant-insumos.
028200     move ch-ins-codigo      to ch-ti-codigo    (ch-cant-insumos).
028300     move ch-ins-nombre      to ch-ti-nombre    (ch-cant-insumos).
028400     move ch-ins-unidad-medida
028500                             to ch-ti-unidad    (ch-cant-insumos).
028600     move ch-ins-stock       to ch-ti-stock     (ch-cant-insumos).
028700     move ch-ins-stock-minimo
028800                             to ch-ti-stock-min (ch-cant-insumos).
028900     go leer-insumo.
029000 cerrar-insumo.
029100     close insumo-mae.
029200
029300 fin-opcion3.
029400     goback.
